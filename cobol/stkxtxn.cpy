000010*****************************************************************         
000020*    STKXTXN  -  RESERVATION RELEASE TRANSACTION RECORD LAYOUT.           
000030*                                                                         
000040*    ONE RECORD PER ORDER TO BE RELEASED - STKREL SCANS THE               
000050*    RESERVATION MASTER FOR EVERY ROW MATCHING TXN-ORDER-ID AND           
000060*    TXN-TENANT-ID.                                                       
000070*                                                                         
000080*    MAINTENANCE.                                                         
000090*    05/14/96  RGG  ORIGINAL LAYOUT.                                      
000100*****************************************************************         
000110*                                                                         
000120 01  RELEASE-TXN-RECORD.                                                  
000130     05  TXN-ORDER-ID                PIC X(36).                           
000140     05  TXN-TENANT-ID               PIC X(36).                           
000150     05  TXN-USER-ID                 PIC X(36).                           
000160     05  FILLER                      PIC X(20)       VALUE SPACES.        
