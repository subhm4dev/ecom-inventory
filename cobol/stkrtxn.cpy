000010*****************************************************************         
000020*    STKRTXN  -  RESERVATION TRANSACTION RECORD LAYOUT.                   
000030*                                                                         
000040*    ONE RECORD CARRIES ONE ORDER'S FULL LINE-ITEM LIST INTO              
000050*    STKRES.  ITEMS ARE HELD IN THE SAME ORDER THEY ARE READ -            
000060*    THE PRE-CHECK PASS AND THE POSTING PASS BOTH WALK THE TABLE          
000070*    FRONT TO BACK.                                                       
000080*                                                                         
000090*    MAINTENANCE.                                                         
000100*    05/14/96  RGG  ORIGINAL LAYOUT, 10-ITEM TABLE.                       
000110*    09/03/98  LWT  WIDENED TXN-ITEM-TABLE TO 50 ITEMS - THE              
000120*                   10-ITEM LIMIT WAS TOO SMALL FOR BULK SELLER           
000130*                   ORDERS.                                               
000140*****************************************************************         
000150*                                                                         
000160 01  RESERVE-TXN-RECORD.                                                  
000170     05  TXN-ORDER-ID                PIC X(36).                           
000180     05  TXN-TENANT-ID               PIC X(36).                           
000190     05  TXN-USER-ID                 PIC X(36).                           
000200     05  TXN-ITEM-COUNT              PIC S9(4)      COMP VALUE 0.         
000210     05  TXN-ITEM-TABLE.                                                  
000220         10  TXN-ITEM                OCCURS 50 TIMES                      
000230                                      INDEXED BY TXN-ITEM-IDX.            
000240             15  TXN-ITEM-SKU            PIC X(100).                      
000250             15  TXN-ITEM-LOCATION-ID    PIC X(36).                       
000260             15  TXN-ITEM-QUANTITY       PIC S9(9)   COMP-3.              
000270     05  FILLER                      PIC X(20)       VALUE SPACES.        
