000010*****************************************************************         
000020*    LOCMAST  -  LOCATION MASTER RECORD LAYOUT.                           
000030*                                                                         
000040*    ONE ENTRY PER WAREHOUSE/STORE/DISTRIBUTION-CENTER LOCATION.          
000050*    MAINTAINED BY LOCMNT; READ BY STKADJ, STKINQ, STKRES, STKREL         
000060*    AND STKPROV WHENEVER A RUN NEEDS TO CONFIRM A LOCATION IS            
000070*    STILL ACTIVE.                                                        
000080*                                                                         
000090*    MAINTENANCE.                                                         
000100*    04/18/96  RGG  ORIGINAL LAYOUT.                                      
000110*    09/03/98  LWT  WIDENED LOC-ADDRESS TO 500 BYTES - THE OLD            
000120*                   200-BYTE FIELD WAS TRUNCATING OVERSEAS                
000130*                   WAREHOUSE ADDRESSES.                                  
000140*    01/11/99  RGG  Y2K - WIDENED THE TIMESTAMP FIELDS, SEE       CL0007  
000150*                   WSCOMMON FOR THE NEW 26-BYTE FORMAT.          CL0007  
000160*    08/14/02  DMF  ADDED LOC-ALT-KEY REDEFINES FOR THE CASE-     CL0008  
000170*                   INSENSITIVE NAME-COLLISION SCAN IN LOCMNT.    CL0008  
000180*****************************************************************         
000190*                                                                         
000200 01  LOCATION-MASTER-RECORD.                                              
000210     05  LOC-ID                      PIC X(36).                           
000220     05  LOC-NAME                    PIC X(255).                          
000230     05  LOC-TYPE                    PIC X(50).                           
000240     05  LOC-ADDRESS                 PIC X(500).                          
000250     05  LOC-TENANT-ID               PIC X(36).                           
000260     05  LOC-ACTIVE                  PIC X(1).                            
000270         88  LOC-RECORD-ACTIVE           VALUE 'Y'.                       
000280         88  LOC-RECORD-INACTIVE         VALUE 'N'.                       
000290     05  LOC-CREATED-AT              PIC X(26).                           
000300     05  LOC-UPDATED-AT              PIC X(26).                           
000310     05  FILLER                      PIC X(70)       VALUE SPACES.        
000320*                                                                         
000330*    NAME/TENANT SEARCH VIEW - USED BY THE DUPLICATE-NAME SCAN            
000340*    PARAGRAPHS SHARED BY THE CREATE AND UPDATE ACTIVITY CODES.           
000350 01  LOC-ALT-KEY REDEFINES LOCATION-MASTER-RECORD.                        
000360     05  FILLER                      PIC X(36).                           
000370     05  LOC-ALT-NAME                PIC X(255).                          
000380     05  FILLER                      PIC X(550).                          
000390     05  LOC-ALT-TENANT-ID           PIC X(36).                           
000400     05  FILLER                      PIC X(123).                          
000410*                                                                         
000420*    ACTIVE-FLAG VIEW - LETS THE INQUIRY PARAGRAPHS TEST THE              
000430*    EIGHTY-EIGHT LEVELS WITHOUT RESOLVING THE FULL RECORD.               
000440 01  LOC-ACTIVE-SW REDEFINES LOCATION-MASTER-RECORD.                      
000450     05  FILLER                      PIC X(877).                          
000460     05  LOC-ACTIVE-CD               PIC X(1).                            
000470         88  LOC-SW-ACTIVE               VALUE 'Y'.                       
000480         88  LOC-SW-INACTIVE             VALUE 'N'.                       
000490     05  FILLER                      PIC X(122).                          
