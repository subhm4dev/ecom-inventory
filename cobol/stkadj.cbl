000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN COMMERCE SYSTEMS              
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. STKADJ.                                                      
000700 AUTHOR. R G GANN.                                                        
000800 INSTALLATION. MERIDIAN COMMERCE SYSTEMS - DATA PROCESSING.               
000900 DATE-WRITTEN. 03/11/96.                                                  
001000 DATE-COMPILED.                                                           
001100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
001200*****************************************************************         
001300*   MODULE NAME = STKADJ                                                  
001400*                                                                         
001500*   DESCRIPTIVE NAME = STOCK ADJUSTMENT POSTING RUN                       
001600*                                                                         
001700*   FUNCTION =  READS ONE STOCK ADJUSTMENT TRANSACTION PER INPUT          
001800*               RECORD, CHECKS THE REQUESTING USER'S ROLE, POSTS          
001900*               THE SIGNED QUANTITY DELTA TO THE MATCHING STOCK           
002000*               MASTER ROW AND APPENDS AN AUDIT ENTRY TO THE              
002100*               ADJUSTMENT LOG.  A RESULT LINE IS WRITTEN FOR             
002200*               EVERY TRANSACTION, ACCEPTED OR REJECTED.                  
002300*                                                                         
002400*   TABLES  =   STOCK-MASTER   - KEYED SKU/LOCATION-ID/TENANT-ID          
002500*               STOCK-ADJUSTMENT-LOG - APPEND ONLY                        
002600*                                                                         
002700*   CALLED BY = SCHEDULED AS A STAND-ALONE BATCH STEP.                    
002800*                                                                         
002900*   MAINTENANCE.                                                          
003000*   03/11/96  RGG  ORIGINAL PROGRAM.                                      
003100*   11/19/97  LWT  WIDENED TXN-SKU TO MATCH THE NEW CATALOG FEED          
003200*                  WIDTH (SEE STKMAST MAINTENANCE LOG).                   
003300*   01/11/99  RGG  Y2K - CHANGED THE DATE ACCEPT TO PULL A FOUR-  CL0009  
003400*                  DIGIT CENTURY, SEE WSCOMMON.                   CL0009  
003500*   08/14/02  DMF  REWORKED THE STOCK LOOKUP TO SCAN AN IN-       CL0010  
003600*                  MEMORY TABLE LOADED AT START-UP INSTEAD OF     CL0010  
003700*                  RE-READING STKMSTR FOR EVERY TRANSACTION.      CL0010  
003800*   05/02/07  JWS  ADDED THE ROLE-LIST CHECK - PREVIOUSLY DONE    CL0011  
003900*                  BY THE UPSTREAM ORDER-ENTRY SYSTEM.            CL0011  
004000*****************************************************************         
004100*                                                                         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-370.                                                
004500 OBJECT-COMPUTER. IBM-370.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS ROLE-CLASS IS 'A' THRU 'Z'                                     
004900     UPSI-0 ON STATUS IS TRACE-REJECTS-ON                                 
005000            OFF STATUS IS TRACE-REJECTS-OFF.                              
005100*                                                                         
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT TRAN-FILE ASSIGN TO TRANFILE                                  
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         ACCESS MODE IS SEQUENTIAL                                        
005700         FILE STATUS IS WS-TRANFILE-STATUS.                               
005800*                                                                         
005900     SELECT STOCK-MASTER ASSIGN TO STKMSTR                                
006000         ORGANIZATION IS RELATIVE                                         
006100         ACCESS MODE IS DYNAMIC                                           
006200         RELATIVE KEY IS WS-STOCK-RELKEY                                  
006300         FILE STATUS IS WS-STOCK-STATUS.                                  
006400*                                                                         
006500     SELECT ADJ-LOG ASSIGN TO ADJLOG                                      
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         ACCESS MODE IS SEQUENTIAL                                        
006800         FILE STATUS IS WS-ADJLOG-STATUS.                                 
006900*                                                                         
007000     SELECT RESULT-FILE ASSIGN TO ADJRSLT                                 
007100         ORGANIZATION IS SEQUENTIAL                                       
007200         ACCESS MODE IS SEQUENTIAL                                        
007300         FILE STATUS IS WS-RESULT-STATUS.                                 
007400*                                                                         
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700*                                                                         
007800 FD  TRAN-FILE                                                            
007900     RECORDING MODE IS F                                                  
008000     LABEL RECORDS ARE STANDARD                                           
008100     BLOCK CONTAINS 0 RECORDS.                                            
008200 COPY STKATXN.                                                            
008300*                                                                         
008400 FD  STOCK-MASTER                                                         
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORDS ARE STANDARD                                           
008700     BLOCK CONTAINS 0 RECORDS.                                            
008800 COPY STKMAST.                                                            
008900*                                                                         
009000 FD  ADJ-LOG                                                              
009100     RECORDING MODE IS F                                                  
009200     LABEL RECORDS ARE STANDARD                                           
009300     BLOCK CONTAINS 0 RECORDS.                                            
009400 COPY ADJREC.                                                             
009500*                                                                         
009600 FD  RESULT-FILE                                                          
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD                                           
009900     BLOCK CONTAINS 0 RECORDS.                                            
010000 01  RESULT-RECORD                   PIC X(132).                          
010100*                                                                         
010200*****************************************************************         
010300 WORKING-STORAGE SECTION.                                                 
010400*****************************************************************         
010500*                                                                         
010510 77  WS-TABLE-IDX                    PIC S9(4)   COMP    VALUE +0.        
010520*                                                                         
010600 COPY WSCOMMON.                                                           
010700*                                                                         
010800 01  WS-FILE-STATUSES.                                                    
010900     05  WS-TRANFILE-STATUS          PIC X(2)    VALUE SPACES.            
011000         88  WS-TRANFILE-OK              VALUE '00'.                      
011100         88  WS-TRANFILE-EOF              VALUE '10'.                     
011200     05  WS-STOCK-STATUS             PIC X(2)    VALUE SPACES.            
011300         88  WS-STOCK-OK                  VALUE '00'.                     
011400     05  WS-ADJLOG-STATUS            PIC X(2)    VALUE SPACES.            
011500     05  WS-RESULT-STATUS            PIC X(2)    VALUE SPACES.            
011600     05  FILLER                      PIC X(10)   VALUE SPACES.            
011700*                                                                         
011800 01  WS-SWITCHES.                                                         
011900     05  WS-TRAN-EOF-SW              PIC X       VALUE 'N'.               
012000         88  WS-TRAN-EOF                  VALUE 'Y'.                      
012100     05  WS-ROLE-OK-SW               PIC X       VALUE 'N'.               
012200         88  WS-ROLE-OK                   VALUE 'Y'.                      
012300     05  WS-STOCK-FOUND-SW           PIC X       VALUE 'N'.               
012400         88  WS-STOCK-FOUND               VALUE 'Y'.                      
012500     05  FILLER                      PIC X(10)   VALUE SPACES.            
012600*                                                                         
012700 01  WS-WORK-FIELDS.                                                      
012800     05  WS-NEW-QTY                  PIC S9(9)   COMP-3  VALUE +0.        
012900     05  WS-STOCK-RELKEY             PIC S9(8)   COMP    VALUE +0.        
013100     05  WS-ROLE-IDX               PIC S9(4)   COMP    VALUE +0.          
013200     05  WS-RUN-SEQ                  PIC S9(8)   COMP    VALUE +0.        
013300     05  FILLER                      PIC X(10)   VALUE SPACES.            
013400*                                                                         
013500*    PSEUDO-UUID WORK AREA - THE SHOP HAS NO UUID GENERATOR ON            
013600*    THIS PLATFORM, SO NEW KEYS ARE BUILT FROM THE RUN TIMESTAMP          
013700*    PLUS A WITHIN-RUN SEQUENCE NUMBER, THE SAME WAY SAM1 BUILT           
013800*    SYNTHETIC CUSTOMER IDS BACK IN 1996.                                 
013900 01  WS-NEW-KEY-AREA.                                                     
014000     05  WS-NEW-KEY-STAMP            PIC X(26).                           
014100     05  WS-NEW-KEY-SEQ              PIC 9(8).                            
014200     05  FILLER                      PIC X(2)    VALUE SPACES.            
014300*                                                                         
014400*    IN-MEMORY STOCK MASTER TABLE - LOADED ONCE AT START-UP AND           
014500*    KEPT IN SKU/LOCATION-ID/TENANT-ID ORDER SO STKMSTR (A                
014600*    RELATIVE FILE) CAN BE TREATED AS IF IT WERE KEYED.                   
014700 01  WS-STOCK-TABLE.                                                      
014800     05  WS-STOCK-COUNT              PIC S9(8)   COMP    VALUE +0.        
014900     05  WS-STOCK-ENTRY OCCURS 2000 TIMES.                                
015000         10  WS-STK-SKU              PIC X(100).                          
015100         10  WS-STK-LOC              PIC X(36).                           
015200         10  WS-STK-TENANT           PIC X(36).                           
015300         10  WS-STK-RELNUM           PIC S9(8)   COMP.                    
015400     05  FILLER                      PIC X(10)   VALUE SPACES.            
015500*                                                                         
015600 01  ADJ-RSLT-ACCEPT-LINE.                                                
015700     05  FILLER                      PIC X(8)    VALUE 'ACCEPT  '.        
015800     05  RSLT-A-SKU                  PIC X(100).                          
015900     05  FILLER                      PIC X(1)    VALUE SPACES.            
016000     05  RSLT-A-LOCATION-ID          PIC X(36)   .                        
016100*                                                                         
016200 01  ADJ-RSLT-REJECT-LINE.                                                
016300     05  FILLER                      PIC X(8)    VALUE 'REJECT  '.        
016400     05  RSLT-R-SKU                  PIC X(100).                          
016500     05  FILLER                      PIC X(1)    VALUE SPACES.            
016600     05  RSLT-R-REASON-CODE          PIC X(20).                           
016700*                                                                         
016800*****************************************************************         
016900 PROCEDURE DIVISION.                                                      
017000*****************************************************************         
017100*                                                                         
017200 0000-MAIN-CONTROL.                                                       
017300     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                          
017400     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT                         
017500             UNTIL WS-TRAN-EOF.                                           
017600     PERFORM 9000-EOJ-TOTALS THRU 9000-EXIT.                              
017700     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.                             
017800     GOBACK.                                                              
017900 0000-EXIT.                                                               
018000     EXIT.                                                                
018100*                                                                         
018200 1000-INITIALIZATION.                                                     
018300     ACCEPT WC-CURRENT-DATE FROM DATE YYYYMMDD.                           
018400     ACCEPT WC-CURRENT-TIME FROM TIME.                                    
018500     MOVE ZERO TO WC-TOTAL-READ.                                          
018600     MOVE ZERO TO WC-TOTAL-ACCEPTED.                                      
018700     MOVE ZERO TO WC-TOTAL-REJECTED.                                      
018800     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.                              
018900     PERFORM 7100-LOAD-STOCK-TABLE THRU 7100-EXIT.                        
019000     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
019100 1000-EXIT.                                                               
019200     EXIT.                                                                
019300*                                                                         
019400 2000-PROCESS-ONE-TRAN.                                                   
019500     ADD 1 TO WC-TOTAL-READ.                                              
019600     PERFORM 2100-VALIDATE-ROLE THRU 2100-EXIT.                           
019700     IF WS-ROLE-OK                                                        
019800         PERFORM 2200-FIND-STOCK-ENTRY THRU 2200-EXIT                     
019900         IF WS-STOCK-FOUND                                                
020000             PERFORM 2300-POST-ADJUSTMENT THRU 2300-EXIT                  
020100         ELSE                                                             
020200             MOVE 'INSUFFICIENT_STOCK' TO RSLT-R-REASON-CODE              
020300             PERFORM 2900-WRITE-REJECT THRU 2900-EXIT                     
020400         END-IF                                                           
020500     ELSE                                                                 
020600         MOVE 'UNAUTHORIZED' TO RSLT-R-REASON-CODE                        
020700         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT                         
020800     END-IF.                                                              
020900     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
021000 2000-EXIT.                                                               
021100     EXIT.                                                                
021200*                                                                         
021300*    ROLE CHECK - SELLER OR ADMIN MUST APPEAR SOMEWHERE IN THE            
021400*    FIVE-SLOT ROLE LIST CARRIED ON THE TRANSACTION.                      
021500 2100-VALIDATE-ROLE.                                                      
021600     MOVE 'N' TO WS-ROLE-OK-SW.                                           
021700     PERFORM 2110-CHECK-ONE-ROLE THRU 2110-EXIT                           
021800             VARYING WS-ROLE-IDX FROM 1 BY 1                              
021900             UNTIL WS-ROLE-IDX > 5                                        
022000                OR WS-ROLE-OK.                                            
022100 2100-EXIT.                                                               
022200     EXIT.                                                                
022300*                                                                         
022400 2110-CHECK-ONE-ROLE.                                                     
022500     IF TXN-ROLE (WS-ROLE-IDX) = 'SELLER'                                 
022600        OR TXN-ROLE (WS-ROLE-IDX) = 'ADMIN'                               
022700         MOVE 'Y' TO WS-ROLE-OK-SW                                        
022800     END-IF.                                                              
022900 2110-EXIT.                                                               
023000     EXIT.                                                                
023100*                                                                         
023200*    LINEAR SCAN OF THE IN-MEMORY STOCK TABLE FOR THE COMPOSITE           
023300*    SKU/LOCATION-ID/TENANT-ID KEY.  WS-TABLE-IDX IS LEFT                 
023400*    POINTING AT THE MATCHING ENTRY WHEN FOUND.                           
023500 2200-FIND-STOCK-ENTRY.                                                   
023600     MOVE 'N' TO WS-STOCK-FOUND-SW.                                       
023700     PERFORM 2210-CHECK-ONE-ENTRY THRU 2210-EXIT                          
023800             VARYING WS-TABLE-IDX FROM 1 BY 1                             
023900             UNTIL WS-TABLE-IDX > WS-STOCK-COUNT                          
024000                OR WS-STOCK-FOUND.                                        
024100 2200-EXIT.                                                               
024200     EXIT.                                                                
024300*                                                                         
024400 2210-CHECK-ONE-ENTRY.                                                    
024500     IF WS-STK-SKU (WS-TABLE-IDX)    = TXN-SKU                            
024600        AND WS-STK-LOC (WS-TABLE-IDX)   = TXN-LOCATION-ID                 
024700        AND WS-STK-TENANT (WS-TABLE-IDX) = TXN-TENANT-ID                  
024800         MOVE 'Y' TO WS-STOCK-FOUND-SW                                    
024900     END-IF.                                                              
025000 2210-EXIT.                                                               
025100     EXIT.                                                                
025200*                                                                         
025300*    NON-NEGATIVITY CHECK, REWRITE OF THE MASTER, APPEND OF THE           
025400*    AUDIT LOG ENTRY AND THE ACCEPT RESULT LINE.                          
025500 2300-POST-ADJUSTMENT.                                                    
025600     MOVE WS-STK-RELNUM (WS-TABLE-IDX) TO WS-STOCK-RELKEY.                
025700     READ STOCK-MASTER                                                    
025800         INVALID KEY                                                      
025900             MOVE 'INSUFFICIENT_STOCK' TO RSLT-R-REASON-CODE              
026000             PERFORM 2900-WRITE-REJECT THRU 2900-EXIT                     
026100             GO TO 2300-EXIT                                              
026200     END-READ.                                                            
026300     COMPUTE WS-NEW-QTY = STK-QTY-ON-HAND + TXN-DELTA.                    
026400     IF WS-NEW-QTY < 0                                                    
026500         MOVE 'INSUFFICIENT_STOCK' TO RSLT-R-REASON-CODE                  
026600         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT                         
026700         GO TO 2300-EXIT                                                  
026800     END-IF.                                                              
026900     MOVE WS-NEW-QTY TO STK-QTY-ON-HAND.                                  
027000     PERFORM 2320-STAMP-NEW-KEY THRU 2320-EXIT.                           
027100     MOVE WC-ISO-TIMESTAMP-N TO STK-UPDATED-AT.                           
027200     REWRITE STOCK-MASTER-RECORD.                                         
027300     PERFORM 2400-WRITE-ADJ-LOG THRU 2400-EXIT.                           
027400     PERFORM 2800-WRITE-ACCEPT THRU 2800-EXIT.                            
027500 2300-EXIT.                                                               
027600     EXIT.                                                                
027700*                                                                         
027800*    BUILDS THE RUN TIMESTAMP ONE TIME PER TRANSACTION - SHARED           
027900*    BY THE MASTER REWRITE AND THE AUDIT LOG ENTRY SO BOTH                
028000*    RECORDS CARRY IDENTICAL STAMPS.                                      
028100 2320-STAMP-NEW-KEY.                                                      
028200     MOVE WC-CURRENT-CCYY TO WC-ISO-CCYY.                                 
028300     MOVE WC-CURRENT-MONTH TO WC-ISO-MM.                                  
028400     MOVE WC-CURRENT-DAY TO WC-ISO-DD.                                    
028500     MOVE WC-CURRENT-HOUR TO WC-ISO-HH.                                   
028600     MOVE WC-CURRENT-MINUTE TO WC-ISO-MIN.                                
028700     MOVE WC-CURRENT-SECOND TO WC-ISO-SS.                                 
028800     MOVE WC-CURRENT-HNDSEC TO WC-ISO-HUNDREDTHS.                         
028900     ADD 1 TO WS-RUN-SEQ.                                                 
029000 2320-EXIT.                                                               
029100     EXIT.                                                                
029200*                                                                         
029300 2400-WRITE-ADJ-LOG.                                                      
029400     MOVE WC-ISO-TIMESTAMP-N     TO WS-NEW-KEY-STAMP.                     
029500     MOVE WS-RUN-SEQ             TO WS-NEW-KEY-SEQ.                       
029600     MOVE WS-NEW-KEY-AREA        TO ADJ-ID.                               
029700     MOVE STK-ID                 TO ADJ-STOCK-ID.                         
029800     MOVE TXN-DELTA              TO ADJ-DELTA.                            
029900     MOVE TXN-REASON             TO ADJ-REASON.                           
030000     MOVE TXN-ORDER-ID           TO ADJ-ORDER-ID.                         
030100     MOVE TXN-USER-ID            TO ADJ-USER-ID.                          
030200     MOVE WC-ISO-TIMESTAMP-N     TO ADJ-TIMESTAMP.                        
030300     WRITE STOCK-ADJUSTMENT-RECORD.                                       
030400 2400-EXIT.                                                               
030500     EXIT.                                                                
030600*                                                                         
030700 2800-WRITE-ACCEPT.                                                       
030800     ADD 1 TO WC-TOTAL-ACCEPTED.                                          
030900     MOVE TXN-SKU TO RSLT-A-SKU.                                          
031000     MOVE TXN-LOCATION-ID TO RSLT-A-LOCATION-ID.                          
031100     MOVE SPACES TO RESULT-RECORD.                                        
031200     MOVE ADJ-RSLT-ACCEPT-LINE TO RESULT-RECORD.                          
031300     WRITE RESULT-RECORD.                                                 
031400 2800-EXIT.                                                               
031500     EXIT.                                                                
031600*                                                                         
031700 2900-WRITE-REJECT.                                                       
031800     ADD 1 TO WC-TOTAL-REJECTED.                                          
031900     MOVE TXN-SKU TO RSLT-R-SKU.                                          
032000     MOVE SPACES TO RESULT-RECORD.                                        
032100     MOVE ADJ-RSLT-REJECT-LINE TO RESULT-RECORD.                          
032200     WRITE RESULT-RECORD.                                                 
032300 2900-EXIT.                                                               
032400     EXIT.                                                                
032500*                                                                         
032600 7000-OPEN-FILES.                                                         
032700     OPEN INPUT  TRAN-FILE                                                
032800          I-O    STOCK-MASTER                                             
032900          EXTEND ADJ-LOG                                                  
033000          OUTPUT RESULT-FILE.                                             
033100     IF NOT WS-TRANFILE-OK                                                
033200         DISPLAY 'STKADJ - ERROR OPENING TRANFILE, STATUS '               
033300                 WS-TRANFILE-STATUS                                       
033400         MOVE 16 TO RETURN-CODE                                           
033500         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
033600     END-IF.                                                              
033700 7000-EXIT.                                                               
033800     EXIT.                                                                
033900*                                                                         
034000*    READS THE ENTIRE STOCK MASTER ONCE, BUILDING THE SORTED              
034100*    IN-MEMORY TABLE USED BY 2200-FIND-STOCK-ENTRY.  THE MASTER           
034200*    FILE IS RELATIVE, SO THE RELATIVE RECORD NUMBER OF EACH ROW          
034300*    IS SAVED ALONGSIDE ITS KEY FOR THE LATER REWRITE.                    
034400 7100-LOAD-STOCK-TABLE.                                                   
034500     MOVE ZERO TO WS-STOCK-COUNT.                                         
034600 7100-READ-LOOP.                                                          
034700     READ STOCK-MASTER NEXT RECORD                                        
034800         AT END                                                           
034900             GO TO 7100-EXIT                                              
035000     END-READ.                                                            
035100     ADD 1 TO WS-STOCK-COUNT.                                             
035200     MOVE STK-SKU         TO WS-STK-SKU (WS-STOCK-COUNT).                 
035300     MOVE STK-LOCATION-ID  TO WS-STK-LOC (WS-STOCK-COUNT).                
035400     MOVE STK-TENANT-ID    TO WS-STK-TENANT (WS-STOCK-COUNT).             
035500     MOVE WS-STOCK-RELKEY  TO WS-STK-RELNUM (WS-STOCK-COUNT).             
035600     GO TO 7100-READ-LOOP.                                                
035700 7100-EXIT.                                                               
035800     EXIT.                                                                
035900*                                                                         
036000 7200-READ-TRAN.                                                          
036100     READ TRAN-FILE                                                       
036200         AT END                                                           
036300             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
036400     END-READ.                                                            
036500 7200-EXIT.                                                               
036600     EXIT.                                                                
036700*                                                                         
036800 9000-EOJ-TOTALS.                                                         
036900     MOVE WC-TOTAL-READ     TO WC-SUM-READ.                               
037000     MOVE WC-TOTAL-ACCEPTED TO WC-SUM-ACCEPTED.                           
037100     MOVE WC-TOTAL-REJECTED TO WC-SUM-REJECTED.                           
037200     MOVE SPACES TO RESULT-RECORD.                                        
037300     MOVE WC-SUMMARY-LINE TO RESULT-RECORD.                               
037400     WRITE RESULT-RECORD.                                                 
037500 9000-EXIT.                                                               
037600     EXIT.                                                                
037700*                                                                         
037800 9900-CLOSE-FILES.                                                        
037900     CLOSE TRAN-FILE STOCK-MASTER ADJ-LOG RESULT-FILE.                    
038000 9900-EXIT.                                                               
038100     EXIT.                                                                
