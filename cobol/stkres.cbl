000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN COMMERCE SYSTEMS              
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. STKRES.                                                      
000700 AUTHOR. R G GANN.                                                        
000800 INSTALLATION. MERIDIAN COMMERCE SYSTEMS - DATA PROCESSING.               
000900 DATE-WRITTEN. 05/14/96.                                                  
001000 DATE-COMPILED.                                                           
001100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
001200*****************************************************************         
001300*   MODULE NAME = STKRES                                                  
001400*                                                                         
001500*   DESCRIPTIVE NAME = INVENTORY RESERVATION RUN                          
001600*                                                                         
001700*   FUNCTION =  FOR EACH RESERVE-TXN, CHECKS AVAILABLE QUANTITY           
001800*               FOR EVERY LINE ITEM BEFORE POSTING ANY OF THEM -          
001900*               IF ANY ITEM FAILS THE AVAILABILITY CHECK THE              
002000*               WHOLE TRANSACTION IS REJECTED AND NOTHING IS              
002100*               WRITTEN FOR IT.  ONLY WHEN ALL ITEMS PASS DOES            
002200*               THE SECOND PASS INCREMENT RESERVED QUANTITY AND           
002300*               APPEND A RESERVATION-MASTER ROW PER ITEM.                 
002400*                                                                         
002500*   TABLES  =   STOCK-MASTER         - UPDATED                            
002600*               RESERVATION-MASTER   - APPENDED                           
002700*                                                                         
002800*   CALLED BY = SCHEDULED AS A STAND-ALONE BATCH STEP.                    
002900*                                                                         
003000*   MAINTENANCE.                                                          
003100*   05/14/96  RGG  ORIGINAL PROGRAM.                                      
003200*   09/03/98  LWT  WIDENED TXN-ITEM-TABLE TO 50 ITEMS.                    
003300*   01/11/99  RGG  Y2K - EXPIRY ARITHMETIC NOW USES THE FOUR-     CL0014  
003400*                  DIGIT CENTURY IN WSCOMMON.                     CL0014  
003500*   08/14/02  DMF  SPLIT THE OLD SINGLE-PASS LOGIC INTO A         CL0015  
003600*                  PRE-CHECK PASS AND A POSTING PASS SO A         CL0015  
003700*                  SHORTAGE ON ITEM 3 NO LONGER LEFT ITEMS 1      CL0015  
003800*                  AND 2 PARTIALLY RESERVED.                      CL0015  
003900*****************************************************************         
004000*                                                                         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-370.                                                
004400 OBJECT-COMPUTER. IBM-370.                                                
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     UPSI-0 ON STATUS IS TRACE-ITEMS-ON                                   
004800            OFF STATUS IS TRACE-ITEMS-OFF.                                
004900*                                                                         
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT TRAN-FILE ASSIGN TO TRANFILE                                  
005300         ORGANIZATION IS SEQUENTIAL                                       
005400         ACCESS MODE IS SEQUENTIAL                                        
005500         FILE STATUS IS WS-TRANFILE-STATUS.                               
005600*                                                                         
005700     SELECT STOCK-MASTER ASSIGN TO STKMSTR                                
005800         ORGANIZATION IS RELATIVE                                         
005900         ACCESS MODE IS DYNAMIC                                           
006000         RELATIVE KEY IS WS-STOCK-RELKEY                                  
006100         FILE STATUS IS WS-STOCK-STATUS.                                  
006200*                                                                         
006300     SELECT RESERVATION-MASTER ASSIGN TO RESMSTR                          
006400         ORGANIZATION IS RELATIVE                                         
006500         ACCESS MODE IS DYNAMIC                                           
006600         RELATIVE KEY IS WS-RES-RELKEY                                    
006700         FILE STATUS IS WS-RES-STATUS.                                    
006800*                                                                         
006900     SELECT RESULT-FILE ASSIGN TO RESRSLT                                 
007000         ORGANIZATION IS SEQUENTIAL                                       
007100         ACCESS MODE IS SEQUENTIAL                                        
007200         FILE STATUS IS WS-RESULT-STATUS.                                 
007300*                                                                         
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*                                                                         
007700 FD  TRAN-FILE                                                            
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD                                           
008000     BLOCK CONTAINS 0 RECORDS.                                            
008100 COPY STKRTXN.                                                            
008200*                                                                         
008300 FD  STOCK-MASTER                                                         
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     BLOCK CONTAINS 0 RECORDS.                                            
008700 COPY STKMAST.                                                            
008800*                                                                         
008900 FD  RESERVATION-MASTER                                                   
009000     RECORDING MODE IS F                                                  
009100     LABEL RECORDS ARE STANDARD                                           
009200     BLOCK CONTAINS 0 RECORDS.                                            
009300 COPY RESMAST.                                                            
009400*                                                                         
009500 FD  RESULT-FILE                                                          
009600     RECORDING MODE IS F                                                  
009700     LABEL RECORDS ARE STANDARD                                           
009800     BLOCK CONTAINS 0 RECORDS.                                            
009900 01  RESULT-RECORD                   PIC X(132).                          
010000*                                                                         
010100*****************************************************************         
010200 WORKING-STORAGE SECTION.                                                 
010300*****************************************************************         
010400*                                                                         
010410 77  WS-TABLE-IDX                    PIC S9(4)   COMP    VALUE +0.        
010420*                                                                         
010500 COPY WSCOMMON.                                                           
010600*                                                                         
010700 01  WS-FILE-STATUSES.                                                    
010800     05  WS-TRANFILE-STATUS          PIC X(2)    VALUE SPACES.            
010900         88  WS-TRANFILE-OK              VALUE '00'.                      
011000     05  WS-STOCK-STATUS             PIC X(2)    VALUE SPACES.            
011100         88  WS-STOCK-OK                  VALUE '00'.                     
011200     05  WS-RES-STATUS               PIC X(2)    VALUE SPACES.            
011300     05  WS-RESULT-STATUS            PIC X(2)    VALUE SPACES.            
011400     05  FILLER                      PIC X(10)   VALUE SPACES.            
011500*                                                                         
011600 01  WS-SWITCHES.                                                         
011700     05  WS-TRAN-EOF-SW              PIC X       VALUE 'N'.               
011800         88  WS-TRAN-EOF                  VALUE 'Y'.                      
011900     05  WS-STOCK-FOUND-SW           PIC X       VALUE 'N'.               
012000         88  WS-STOCK-FOUND               VALUE 'Y'.                      
012100     05  WS-PRECHECK-OK-SW           PIC X       VALUE 'N'.               
012200         88  WS-PRECHECK-OK               VALUE 'Y'.                      
012300     05  FILLER                      PIC X(10)   VALUE SPACES.            
012400*                                                                         
012500 01  WS-WORK-FIELDS.                                                      
012600     05  WS-STOCK-RELKEY             PIC S9(8)   COMP    VALUE +0.        
012700     05  WS-RES-RELKEY               PIC S9(8)   COMP    VALUE +0.        
012900     05  WS-ITEM-IDX                 PIC S9(4)   COMP    VALUE +0.        
013000     05  WS-FAIL-ITEM-IDX            PIC S9(4)   COMP    VALUE +0.        
013100     05  WS-AVAILABLE-QTY            PIC S9(9)   COMP-3  VALUE +0.        
013200     05  WS-RUN-SEQ                  PIC S9(8)   COMP    VALUE +0.        
013300     05  FILLER                      PIC X(10)   VALUE SPACES.            
013400*                                                                         
013500 01  WS-NEW-KEY-AREA.                                                     
013600     05  WS-NEW-KEY-STAMP            PIC X(26).                           
013700     05  WS-NEW-KEY-SEQ              PIC 9(8).                            
013800     05  FILLER                      PIC X(2)    VALUE SPACES.            
013900*                                                                         
014000*    IN-MEMORY STOCK MASTER TABLE - SAME TECHNIQUE AS STKADJ.             
014100*    THE TABLE ENTRY'S ON-HAND/RESERVED COUNTERS ARE KEPT                 
014200*    CURRENT THROUGH THE PRE-CHECK PASS SO A SECOND LINE ITEM             
014300*    AGAINST THE SAME SKU/LOCATION SEES THE FIRST ITEM'S                  
014400*    TENTATIVE RESERVATION WITHOUT A RE-READ.                             
014500 01  WS-STOCK-TABLE.                                                      
014600     05  WS-STOCK-COUNT              PIC S9(8)   COMP    VALUE +0.        
014700     05  WS-STOCK-ENTRY OCCURS 2000 TIMES.                                
014800         10  WS-STK-SKU              PIC X(100).                          
014900         10  WS-STK-LOC              PIC X(36).                           
015000         10  WS-STK-TENANT           PIC X(36).                           
015100         10  WS-STK-RELNUM           PIC S9(8)   COMP.                    
015200         10  WS-STK-ON-HAND          PIC S9(9)   COMP-3.                  
015300         10  WS-STK-RESERVED         PIC S9(9)   COMP-3.                  
015400     05  FILLER                      PIC X(10)   VALUE SPACES.            
015500*                                                                         
015600 01  RES-RSLT-ACCEPT-LINE.                                                
015700     05  FILLER                      PIC X(8)    VALUE 'ACCEPT  '.        
015800     05  RSLT-A-ORDER-ID             PIC X(36).                           
015900     05  FILLER                      PIC X(1)    VALUE SPACES.            
016000     05  RSLT-A-ITEM-COUNT           PIC ZZ9.                             
016100*                                                                         
016200 01  RES-RSLT-REJECT-LINE.                                                
016300     05  FILLER                      PIC X(8)    VALUE 'REJECT  '.        
016400     05  RSLT-R-ORDER-ID             PIC X(36).                           
016500     05  FILLER                      PIC X(1)    VALUE SPACES.            
016600     05  RSLT-R-SKU                  PIC X(100).                          
016700     05  FILLER                      PIC X(1)    VALUE SPACES.            
016800     05  RSLT-R-REASON-CODE          PIC X(20).                           
016900*                                                                         
017000*****************************************************************         
017100 PROCEDURE DIVISION.                                                      
017200*****************************************************************         
017300*                                                                         
017400 0000-MAIN-CONTROL.                                                       
017500     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                          
017600     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT                         
017700             UNTIL WS-TRAN-EOF.                                           
017800     PERFORM 9000-EOJ-TOTALS THRU 9000-EXIT.                              
017900     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.                             
018000     GOBACK.                                                              
018100 0000-EXIT.                                                               
018200     EXIT.                                                                
018300*                                                                         
018400 1000-INITIALIZATION.                                                     
018500     ACCEPT WC-CURRENT-DATE FROM DATE YYYYMMDD.                           
018600     ACCEPT WC-CURRENT-TIME FROM TIME.                                    
018700     MOVE ZERO TO WC-TOTAL-READ.                                          
018800     MOVE ZERO TO WC-TOTAL-ACCEPTED.                                      
018900     MOVE ZERO TO WC-TOTAL-REJECTED.                                      
019000     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.                              
019100     PERFORM 7100-LOAD-STOCK-TABLE THRU 7100-EXIT.                        
019200     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
019300 1000-EXIT.                                                               
019400     EXIT.                                                                
019500*                                                                         
019600 2000-PROCESS-ONE-TRAN.                                                   
019700     ADD 1 TO WC-TOTAL-READ.                                              
019800     PERFORM 1000-PRECHECK-ITEMS THRU 1000-PRECHECK-EXIT.                 
019900     IF WS-PRECHECK-OK                                                    
020000         PERFORM 2000-POST-RESERVATIONS THRU 2000-POST-EXIT               
020100         ADD 1 TO WC-TOTAL-ACCEPTED                                       
020200         MOVE TXN-ORDER-ID TO RSLT-A-ORDER-ID                             
020300         MOVE TXN-ITEM-COUNT TO RSLT-A-ITEM-COUNT                         
020400         MOVE SPACES TO RESULT-RECORD                                     
020500         MOVE RES-RSLT-ACCEPT-LINE TO RESULT-RECORD                       
020600         WRITE RESULT-RECORD                                              
020700     ELSE                                                                 
020800         ADD 1 TO WC-TOTAL-REJECTED                                       
020900         MOVE TXN-ORDER-ID TO RSLT-R-ORDER-ID                             
021000         MOVE TXN-ITEM-SKU (WS-FAIL-ITEM-IDX) TO RSLT-R-SKU               
021100         MOVE 'INSUFFICIENT_STOCK' TO RSLT-R-REASON-CODE                  
021200         MOVE SPACES TO RESULT-RECORD                                     
021300         MOVE RES-RSLT-REJECT-LINE TO RESULT-RECORD                       
021400         WRITE RESULT-RECORD                                              
021500     END-IF.                                                              
021600     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
021700 2000-EXIT.                                                               
021800     EXIT.                                                                
021900*                                                                         
022000*    PASS ONE - EVERY ITEM MUST HAVE ENOUGH AVAILABLE QUANTITY            
022100*    BEFORE ANYTHING IS COMMITTED.  THE FIRST FAILING ITEM                
022200*    ABORTS THE WHOLE TRANSACTION AND WS-FAIL-ITEM-IDX IS LEFT            
022300*    POINTING AT IT FOR THE REJECT MESSAGE.                               
022400 1000-PRECHECK-ITEMS.                                                     
022500     MOVE 'Y' TO WS-PRECHECK-OK-SW.                                       
022600     PERFORM 1010-CHECK-ONE-ITEM THRU 1010-EXIT                           
022700             VARYING WS-ITEM-IDX FROM 1 BY 1                              
022800             UNTIL WS-ITEM-IDX > TXN-ITEM-COUNT                           
022900                OR NOT WS-PRECHECK-OK.                                    
023000 1000-PRECHECK-EXIT.                                                      
023100     EXIT.                                                                
023200*                                                                         
023300 1010-CHECK-ONE-ITEM.                                                     
023400     PERFORM 2500-FIND-STOCK-ENTRY THRU 2500-EXIT.                        
023500     IF NOT WS-STOCK-FOUND                                                
023600         MOVE 'N' TO WS-PRECHECK-OK-SW                                    
023700         MOVE WS-ITEM-IDX TO WS-FAIL-ITEM-IDX                             
023800         GO TO 1010-EXIT                                                  
023900     END-IF.                                                              
024000     COMPUTE WS-AVAILABLE-QTY =                                           
024100             WS-STK-ON-HAND (WS-TABLE-IDX)                                
024200           - WS-STK-RESERVED (WS-TABLE-IDX).                              
024300     IF WS-AVAILABLE-QTY < TXN-ITEM-QUANTITY (WS-ITEM-IDX)                
024400         MOVE 'N' TO WS-PRECHECK-OK-SW                                    
024500         MOVE WS-ITEM-IDX TO WS-FAIL-ITEM-IDX                             
024600         GO TO 1010-EXIT                                                  
024700     END-IF.                                                              
024800     ADD TXN-ITEM-QUANTITY (WS-ITEM-IDX)                                  
024900         TO WS-STK-RESERVED (WS-TABLE-IDX).                               
025000 1010-EXIT.                                                               
025100     EXIT.                                                                
025200*                                                                         
025300*    PASS TWO - REWRITE EVERY STOCK MASTER ROW TOUCHED AND                
025400*    APPEND ONE RESERVATION-MASTER RECORD PER ITEM.  THE                  
025500*    TENTATIVE WS-STK-RESERVED TOTALS BUILT IN PASS ONE ARE               
025600*    ALREADY CORRECT, SO THIS PASS ONLY HAS TO PUSH THEM OUT.             
025700 2000-POST-RESERVATIONS.                                                  
025800     PERFORM 2010-POST-ONE-ITEM THRU 2010-EXIT                            
025900             VARYING WS-ITEM-IDX FROM 1 BY 1                              
026000             UNTIL WS-ITEM-IDX > TXN-ITEM-COUNT.                          
026100 2000-POST-EXIT.                                                          
026200     EXIT.                                                                
026300*                                                                         
026400 2010-POST-ONE-ITEM.                                                      
026500     PERFORM 2500-FIND-STOCK-ENTRY THRU 2500-EXIT.                        
026600     MOVE WS-STK-RELNUM (WS-TABLE-IDX) TO WS-STOCK-RELKEY.                
026700     READ STOCK-MASTER                                                    
026800         INVALID KEY                                                      
026900             GO TO 2010-EXIT                                              
027000     END-READ.                                                            
027100     MOVE WS-STK-RESERVED (WS-TABLE-IDX) TO STK-RESERVED-QTY.             
027200     PERFORM 2050-STAMP-TIMESTAMP THRU 2050-EXIT.                         
027300     MOVE WC-ISO-TIMESTAMP-N TO STK-UPDATED-AT.                           
027400     REWRITE STOCK-MASTER-RECORD.                                         
027500     PERFORM 2100-APPEND-RESERVATION THRU 2100-EXIT.                      
027600 2010-EXIT.                                                               
027700     EXIT.                                                                
027800*                                                                         
027900 2050-STAMP-TIMESTAMP.                                                    
028000     MOVE WC-CURRENT-CCYY TO WC-ISO-CCYY.                                 
028100     MOVE WC-CURRENT-MONTH TO WC-ISO-MM.                                  
028200     MOVE WC-CURRENT-DAY TO WC-ISO-DD.                                    
028300     MOVE WC-CURRENT-HOUR TO WC-ISO-HH.                                   
028400     MOVE WC-CURRENT-MINUTE TO WC-ISO-MIN.                                
028500     MOVE WC-CURRENT-SECOND TO WC-ISO-SS.                                 
028600     MOVE WC-CURRENT-HNDSEC TO WC-ISO-HUNDREDTHS.                         
028700     ADD 1 TO WS-RUN-SEQ.                                                 
028800 2050-EXIT.                                                               
028900     EXIT.                                                                
029000*                                                                         
029100*    THE RESERVATION EXPIRES EXACTLY FIFTEEN MINUTES AFTER IT IS          
029200*    CREATED.  HOUR AND DAY CARRIES ARE HANDLED EXPLICITLY SINCE          
029300*    THIS SHOP DOES NOT RELY ON INTRINSIC DATE FUNCTIONS.                 
029400 2100-APPEND-RESERVATION.                                                 
029500     MOVE WC-ISO-TIMESTAMP-N     TO WS-NEW-KEY-STAMP.                     
029600     MOVE WS-RUN-SEQ              TO WS-NEW-KEY-SEQ.                      
029700     MOVE WS-NEW-KEY-AREA         TO RES-ID.                              
029800     MOVE TXN-ORDER-ID            TO RES-ORDER-ID.                        
029900     MOVE TXN-ITEM-SKU (WS-ITEM-IDX)         TO RES-SKU.                  
030000     MOVE TXN-ITEM-LOCATION-ID (WS-ITEM-IDX) TO RES-LOCATION-ID.          
030100     MOVE TXN-ITEM-QUANTITY (WS-ITEM-IDX)    TO RES-QUANTITY.             
030200     PERFORM 2150-COMPUTE-EXPIRY THRU 2150-EXIT.                          
030300     MOVE 'PENDING' TO RES-STATUS.                                        
030400     MOVE TXN-TENANT-ID TO RES-TENANT-ID.                                 
030500     MOVE WC-ISO-TIMESTAMP-N TO RES-CREATED-AT.                           
030600     MOVE WC-ISO-TIMESTAMP-N TO RES-UPDATED-AT.                           
030700     WRITE RESERVATION-MASTER-RECORD.                                     
030800 2100-EXIT.                                                               
030900     EXIT.                                                                
031000*                                                                         
031100 2150-COMPUTE-EXPIRY.                                                     
031200     MOVE WC-EXP-MINUTE-ADD TO WC-EXP-TOTAL-MINUTES.                      
031300     ADD WC-CURRENT-MINUTE TO WC-EXP-TOTAL-MINUTES.                       
031400     IF WC-EXP-TOTAL-MINUTES > 59                                         
031500         COMPUTE WC-EXP-TOTAL-MINUTES = WC-EXP-TOTAL-MINUTES - 60         
031600         MOVE WC-EXP-TOTAL-MINUTES TO WC-ISO-MIN                          
031700         COMPUTE WC-EXP-CARRY-HOURS = WC-CURRENT-HOUR + 1                 
031800         IF WC-EXP-CARRY-HOURS > 23                                       
031900             MOVE 0 TO WC-ISO-HH                                          
032000         ELSE                                                             
032100             MOVE WC-EXP-CARRY-HOURS TO WC-ISO-HH                         
032200         END-IF                                                           
032300     ELSE                                                                 
032400         MOVE WC-EXP-TOTAL-MINUTES TO WC-ISO-MIN                          
032500     END-IF.                                                              
032600     MOVE WC-ISO-TIMESTAMP-N TO RES-EXPIRES-AT.                           
032700 2150-EXIT.                                                               
032800     EXIT.                                                                
032900*                                                                         
033000*    LINEAR SCAN OF THE IN-MEMORY TABLE FOR THE CURRENT ITEM'S            
033100*    SKU/LOCATION/TENANT KEY.                                             
033200 2500-FIND-STOCK-ENTRY.                                                   
033300     MOVE 'N' TO WS-STOCK-FOUND-SW.                                       
033400     PERFORM 2510-CHECK-ONE-ENTRY THRU 2510-EXIT                          
033500             VARYING WS-TABLE-IDX FROM 1 BY 1                             
033600             UNTIL WS-TABLE-IDX > WS-STOCK-COUNT                          
033700                OR WS-STOCK-FOUND.                                        
033800 2500-EXIT.                                                               
033900     EXIT.                                                                
034000*                                                                         
034100 2510-CHECK-ONE-ENTRY.                                                    
034200     IF WS-STK-SKU (WS-TABLE-IDX) =                                       
034300            TXN-ITEM-SKU (WS-ITEM-IDX)                                    
034400        AND WS-STK-LOC (WS-TABLE-IDX) =                                   
034500            TXN-ITEM-LOCATION-ID (WS-ITEM-IDX)                            
034600        AND WS-STK-TENANT (WS-TABLE-IDX) = TXN-TENANT-ID                  
034700         MOVE 'Y' TO WS-STOCK-FOUND-SW                                    
034800     END-IF.                                                              
034900 2510-EXIT.                                                               
035000     EXIT.                                                                
035100*                                                                         
035200 7000-OPEN-FILES.                                                         
035300     OPEN INPUT  TRAN-FILE                                                
035400          I-O    STOCK-MASTER                                             
035500          EXTEND RESERVATION-MASTER                                       
035600          OUTPUT RESULT-FILE.                                             
035700     IF NOT WS-TRANFILE-OK                                                
035800         DISPLAY 'STKRES - ERROR OPENING TRANFILE, STATUS '               
035900                 WS-TRANFILE-STATUS                                       
036000         MOVE 16 TO RETURN-CODE                                           
036100         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
036200     END-IF.                                                              
036300 7000-EXIT.                                                               
036400     EXIT.                                                                
036500*                                                                         
036600 7100-LOAD-STOCK-TABLE.                                                   
036700     MOVE ZERO TO WS-STOCK-COUNT.                                         
036800 7100-READ-LOOP.                                                          
036900     READ STOCK-MASTER NEXT RECORD                                        
037000         AT END                                                           
037100             GO TO 7100-EXIT                                              
037200     END-READ.                                                            
037300     ADD 1 TO WS-STOCK-COUNT.                                             
037400     MOVE STK-SKU          TO WS-STK-SKU (WS-STOCK-COUNT).                
037500     MOVE STK-LOCATION-ID  TO WS-STK-LOC (WS-STOCK-COUNT).                
037600     MOVE STK-TENANT-ID    TO WS-STK-TENANT (WS-STOCK-COUNT).             
037700     MOVE WS-STOCK-RELKEY  TO WS-STK-RELNUM (WS-STOCK-COUNT).             
037800     MOVE STK-QTY-ON-HAND  TO WS-STK-ON-HAND (WS-STOCK-COUNT).            
037900     MOVE STK-RESERVED-QTY TO WS-STK-RESERVED (WS-STOCK-COUNT).           
038000     GO TO 7100-READ-LOOP.                                                
038100 7100-EXIT.                                                               
038200     EXIT.                                                                
038300*                                                                         
038400 7200-READ-TRAN.                                                          
038500     READ TRAN-FILE                                                       
038600         AT END                                                           
038700             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
038800     END-READ.                                                            
038900 7200-EXIT.                                                               
039000     EXIT.                                                                
039100*                                                                         
039200 9000-EOJ-TOTALS.                                                         
039300     MOVE WC-TOTAL-READ     TO WC-SUM-READ.                               
039400     MOVE WC-TOTAL-ACCEPTED TO WC-SUM-ACCEPTED.                           
039500     MOVE WC-TOTAL-REJECTED TO WC-SUM-REJECTED.                           
039600     MOVE SPACES TO RESULT-RECORD.                                        
039700     MOVE WC-SUMMARY-LINE TO RESULT-RECORD.                               
039800     WRITE RESULT-RECORD.                                                 
039900 9000-EXIT.                                                               
040000     EXIT.                                                                
040100*                                                                         
040200 9900-CLOSE-FILES.                                                        
040300     CLOSE TRAN-FILE STOCK-MASTER RESERVATION-MASTER RESULT-FILE.         
040400 9900-EXIT.                                                               
040500     EXIT.                                                                
