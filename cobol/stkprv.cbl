000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN COMMERCE SYSTEMS              
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. STKPROV.                                                     
000700 AUTHOR. L W TATE.                                                        
000800 INSTALLATION. MERIDIAN COMMERCE SYSTEMS - DATA PROCESSING.               
000900 DATE-WRITTEN. 07/09/96.                                                  
001000 DATE-COMPILED.                                                           
001100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
001200*****************************************************************         
001300*   MODULE NAME = STKPROV                                                 
001400*                                                                         
001500*   DESCRIPTIVE NAME = NEW PRODUCT STOCK PROVISIONING RUN                 
001600*                                                                         
001700*   FUNCTION =  RESPONDS TO A PRODUCT-CREATED EVENT PICKED UP             
001800*               OFF THE UPSTREAM CATALOG FEED.  FOR THE NEW               
001900*               PRODUCT'S SKU, APPENDS ONE ZERO-QUANTITY                  
002000*               STOCK-MASTER ROW FOR EVERY ACTIVE LOCATION                
002100*               BELONGING TO THE PRODUCT'S TENANT, SO THE ITEM            
002200*               IS IMMEDIATELY VISIBLE TO STOCK INQUIRY AT EVERY          
002300*               WAREHOUSE EVEN THOUGH NOTHING HAS BEEN RECEIVED           
002400*               AGAINST IT YET.                                           
002500*                                                                         
002600*   TABLES  =   LOCATION-MASTER       - READ ONLY                         
002700*               STOCK-MASTER          - APPENDED                          
002800*                                                                         
002900*   CALLED BY = SCHEDULED AS A STAND-ALONE BATCH STEP, DRIVEN OFF         
003000*               A TRANSACTION FILE BUILT FROM THE CATALOG FEED.           
003100*                                                                         
003200*   MAINTENANCE.                                                          
003300*   07/09/96  LWT  ORIGINAL PROGRAM.                                      
003400*   09/03/98  LWT  SKIPS INACTIVE LOCATIONS - PREVIOUSLY A                
003500*                  DEACTIVATED WAREHOUSE STILL GOT A STOCK ROW.           
003600*   01/11/99  RGG  Y2K - TIMESTAMP FIELDS WIDENED, SEE WSCOMMON.  CL0019  
003700*****************************************************************         
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-370.                                                
004200 OBJECT-COMPUTER. IBM-370.                                                
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-0 ON STATUS IS TRACE-ITEMS-ON                                   
004600            OFF STATUS IS TRACE-ITEMS-OFF.                                
004700*                                                                         
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT TRAN-FILE ASSIGN TO TRANFILE                                  
005100         ORGANIZATION IS SEQUENTIAL                                       
005200         ACCESS MODE IS SEQUENTIAL                                        
005300         FILE STATUS IS WS-TRANFILE-STATUS.                               
005400*                                                                         
005500     SELECT LOCATION-MASTER ASSIGN TO LOCMSTR                             
005600         ORGANIZATION IS RELATIVE                                         
005700         ACCESS MODE IS DYNAMIC                                           
005800         RELATIVE KEY IS WS-LOC-RELKEY                                    
005900         FILE STATUS IS WS-LOC-STATUS.                                    
006000*                                                                         
006100     SELECT STOCK-MASTER ASSIGN TO STKMSTR                                
006200         ORGANIZATION IS RELATIVE                                         
006300         ACCESS MODE IS DYNAMIC                                           
006400         RELATIVE KEY IS WS-STOCK-RELKEY                                  
006500         FILE STATUS IS WS-STOCK-STATUS.                                  
006600*                                                                         
006700     SELECT RESULT-FILE ASSIGN TO PRVRSLT                                 
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         ACCESS MODE IS SEQUENTIAL                                        
007000         FILE STATUS IS WS-RESULT-STATUS.                                 
007100*                                                                         
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400*                                                                         
007500 FD  TRAN-FILE                                                            
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     BLOCK CONTAINS 0 RECORDS.                                            
007900 COPY PRDTXN.                                                             
008000*                                                                         
008100 FD  LOCATION-MASTER                                                      
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD                                           
008400     BLOCK CONTAINS 0 RECORDS.                                            
008500 COPY LOCMAST.                                                            
008600*                                                                         
008700 FD  STOCK-MASTER                                                         
008800     RECORDING MODE IS F                                                  
008900     LABEL RECORDS ARE STANDARD                                           
009000     BLOCK CONTAINS 0 RECORDS.                                            
009100 COPY STKMAST.                                                            
009200*                                                                         
009300 FD  RESULT-FILE                                                          
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD                                           
009600     BLOCK CONTAINS 0 RECORDS.                                            
009700 01  RESULT-RECORD                   PIC X(132).                          
009800*                                                                         
009900*****************************************************************         
010000 WORKING-STORAGE SECTION.                                                 
010100*****************************************************************         
010200*                                                                         
010210 77  WS-TABLE-IDX                    PIC S9(4)   COMP    VALUE +0.        
010220*                                                                         
010300 COPY WSCOMMON.                                                           
010400*                                                                         
010500 01  WS-FILE-STATUSES.                                                    
010600     05  WS-TRANFILE-STATUS          PIC X(2)    VALUE SPACES.            
010700         88  WS-TRANFILE-OK              VALUE '00'.                      
010800     05  WS-LOC-STATUS               PIC X(2)    VALUE SPACES.            
010900     05  WS-STOCK-STATUS             PIC X(2)    VALUE SPACES.            
011000     05  WS-RESULT-STATUS            PIC X(2)    VALUE SPACES.            
011100     05  FILLER                      PIC X(10)   VALUE SPACES.            
011200*                                                                         
011300 01  WS-SWITCHES.                                                         
011400     05  WS-TRAN-EOF-SW              PIC X       VALUE 'N'.               
011500         88  WS-TRAN-EOF                  VALUE 'Y'.                      
011600     05  FILLER                      PIC X(10)   VALUE SPACES.            
011700*                                                                         
011800 01  WS-WORK-FIELDS.                                                      
011900     05  WS-LOC-RELKEY               PIC S9(8)   COMP    VALUE +0.        
012000     05  WS-STOCK-RELKEY             PIC S9(8)   COMP    VALUE +0.        
012200     05  WS-RUN-SEQ                  PIC S9(8)   COMP    VALUE +0.        
012300     05  WS-LOC-PROVISIONED-COUNT    PIC S9(4)   COMP    VALUE +0.        
012400     05  FILLER                      PIC X(10)   VALUE SPACES.            
012500*                                                                         
012600 01  WS-NEW-KEY-AREA.                                                     
012700     05  WS-NEW-KEY-STAMP            PIC X(26).                           
012800     05  WS-NEW-KEY-SEQ              PIC 9(8).                            
012900     05  FILLER                      PIC X(2)    VALUE SPACES.            
013000*                                                                         
013100*    IN-MEMORY LOCATION TABLE - LOADED ONCE AT START OF RUN.              
013200*    EVERY ACTIVE ROW FOR THE EVENT'S TENANT GETS ONE NEW STOCK           
013300*    ROW; INACTIVE LOCATIONS AND OTHER TENANTS' LOCATIONS ARE             
013400*    SKIPPED BY 2100-PROVISION-ONE-LOCATION.                              
013500 01  WS-LOC-TABLE.                                                        
013600     05  WS-LOC-COUNT                PIC S9(8)   COMP    VALUE +0.        
013700     05  WS-LOC-ENTRY OCCURS 2000 TIMES.                                  
013800         10  WS-LOC-ID-T             PIC X(36).                           
013900         10  WS-LOC-TENANT-T         PIC X(36).                           
014000         10  WS-LOC-ACTIVE-T         PIC X(1).                            
014100     05  FILLER                      PIC X(10)   VALUE SPACES.            
014200*                                                                         
014300 01  PRV-RSLT-ACCEPT-LINE.                                                
014400     05  FILLER                      PIC X(8)    VALUE 'ACCEPT  '.        
014500     05  RSLT-A-SKU                  PIC X(100).                          
014600     05  FILLER                      PIC X(1)    VALUE SPACES.            
014700     05  RSLT-A-LOC-COUNT            PIC ZZ9.                             
014800*                                                                         
014900 01  PRV-RSLT-REJECT-LINE.                                                
015000     05  FILLER                      PIC X(8)    VALUE 'REJECT  '.        
015100     05  RSLT-R-SKU                  PIC X(100).                          
015200     05  FILLER                      PIC X(1)    VALUE SPACES.            
015300     05  RSLT-R-REASON-CODE          PIC X(20).                           
015400*                                                                         
015500*****************************************************************         
015600 PROCEDURE DIVISION.                                                      
015700*****************************************************************         
015800*                                                                         
015900 0000-MAIN-CONTROL.                                                       
016000     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                          
016100     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT                         
016200             UNTIL WS-TRAN-EOF.                                           
016300     PERFORM 9000-EOJ-TOTALS THRU 9000-EXIT.                              
016400     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.                             
016500     GOBACK.                                                              
016600 0000-EXIT.                                                               
016700     EXIT.                                                                
016800*                                                                         
016900 1000-INITIALIZATION.                                                     
017000     ACCEPT WC-CURRENT-DATE FROM DATE YYYYMMDD.                           
017100     ACCEPT WC-CURRENT-TIME FROM TIME.                                    
017200     MOVE ZERO TO WC-TOTAL-READ.                                          
017300     MOVE ZERO TO WC-TOTAL-ACCEPTED.                                      
017400     MOVE ZERO TO WC-TOTAL-REJECTED.                                      
017500     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.                              
017600     PERFORM 7100-LOAD-LOC-TABLE THRU 7100-EXIT.                          
017700     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
017800 1000-EXIT.                                                               
017900     EXIT.                                                                
018000*                                                                         
018100*    THIS RUN ONLY ACTS ON THE CATALOG FEED'S PRODUCT-CREATED             
018200*    EVENT TYPE - ANY OTHER EVENT TYPE ON THE FEED IS LOGGED AND          
018300*    SKIPPED WITHOUT TOUCHING STOCK-MASTER.                               
018400 2000-PROCESS-ONE-TRAN.                                                   
018500     ADD 1 TO WC-TOTAL-READ.                                              
018600     IF TXN-EVENT-TYPE NOT = 'PRODUCT_CREATED'                            
018700         ADD 1 TO WC-TOTAL-REJECTED                                       
018800         MOVE TXN-SKU TO RSLT-R-SKU                                       
018900         MOVE 'WRONG_EVENT' TO RSLT-R-REASON-CODE                         
019000         MOVE SPACES TO RESULT-RECORD                                     
019100         MOVE PRV-RSLT-REJECT-LINE TO RESULT-RECORD                       
019200         WRITE RESULT-RECORD                                              
019300     ELSE                                                                 
019400         MOVE ZERO TO WS-LOC-PROVISIONED-COUNT                            
019500         PERFORM 2100-PROVISION-ONE-LOCATION THRU 2100-EXIT               
019600                 VARYING WS-TABLE-IDX FROM 1 BY 1                         
019700                 UNTIL WS-TABLE-IDX > WS-LOC-COUNT                        
019800         ADD 1 TO WC-TOTAL-ACCEPTED                                       
019900         MOVE TXN-SKU TO RSLT-A-SKU                                       
020000         MOVE WS-LOC-PROVISIONED-COUNT TO RSLT-A-LOC-COUNT                
020100         MOVE SPACES TO RESULT-RECORD                                     
020200         MOVE PRV-RSLT-ACCEPT-LINE TO RESULT-RECORD                       
020300         WRITE RESULT-RECORD                                              
020400     END-IF.                                                              
020500     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
020600 2000-EXIT.                                                               
020700     EXIT.                                                                
020800*                                                                         
020900 2100-PROVISION-ONE-LOCATION.                                             
021000     IF WS-LOC-TENANT-T (WS-TABLE-IDX) NOT = TXN-TENANT-ID                
021100         GO TO 2100-EXIT                                                  
021200     END-IF.                                                              
021300     IF WS-LOC-ACTIVE-T (WS-TABLE-IDX) NOT = 'Y'                          
021400         GO TO 2100-EXIT                                                  
021500     END-IF.                                                              
021600     PERFORM 2150-STAMP-NEW-KEY THRU 2150-EXIT.                           
021700     MOVE WS-NEW-KEY-AREA TO STK-ID.                                      
021800     MOVE TXN-SKU TO STK-SKU.                                             
021900     MOVE WS-LOC-ID-T (WS-TABLE-IDX) TO STK-LOCATION-ID.                  
022000     MOVE TXN-TENANT-ID TO STK-TENANT-ID.                                 
022100     MOVE ZERO TO STK-QTY-ON-HAND.                                        
022200     MOVE ZERO TO STK-RESERVED-QTY.                                       
022300     MOVE WC-ISO-TIMESTAMP-N TO STK-CREATED-AT.                           
022400     MOVE WC-ISO-TIMESTAMP-N TO STK-UPDATED-AT.                           
022500     MOVE 'STKPROV ' TO STK-LAST-MAINT-PGM.                               
022600     WRITE STOCK-MASTER-RECORD.                                           
022700     ADD 1 TO WS-LOC-PROVISIONED-COUNT.                                   
022800 2100-EXIT.                                                               
022900     EXIT.                                                                
023000*                                                                         
023100 2150-STAMP-NEW-KEY.                                                      
023200     MOVE WC-CURRENT-CCYY TO WC-ISO-CCYY.                                 
023300     MOVE WC-CURRENT-MONTH TO WC-ISO-MM.                                  
023400     MOVE WC-CURRENT-DAY TO WC-ISO-DD.                                    
023500     MOVE WC-CURRENT-HOUR TO WC-ISO-HH.                                   
023600     MOVE WC-CURRENT-MINUTE TO WC-ISO-MIN.                                
023700     MOVE WC-CURRENT-SECOND TO WC-ISO-SS.                                 
023800     MOVE WC-CURRENT-HNDSEC TO WC-ISO-HUNDREDTHS.                         
023900     MOVE WC-ISO-TIMESTAMP-N TO WS-NEW-KEY-STAMP.                         
024000     ADD 1 TO WS-RUN-SEQ.                                                 
024100     MOVE WS-RUN-SEQ TO WS-NEW-KEY-SEQ.                                   
024200 2150-EXIT.                                                               
024300     EXIT.                                                                
024400*                                                                         
024500 7000-OPEN-FILES.                                                         
024600     OPEN INPUT  TRAN-FILE                                                
024700          INPUT  LOCATION-MASTER                                          
024800          EXTEND STOCK-MASTER                                             
024900          OUTPUT RESULT-FILE.                                             
025000     IF NOT WS-TRANFILE-OK                                                
025100         DISPLAY 'STKPROV - ERROR OPENING TRANFILE, STATUS '              
025200                 WS-TRANFILE-STATUS                                       
025300         MOVE 16 TO RETURN-CODE                                           
025400         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
025500     END-IF.                                                              
025600 7000-EXIT.                                                               
025700     EXIT.                                                                
025800*                                                                         
025900 7100-LOAD-LOC-TABLE.                                                     
026000     MOVE ZERO TO WS-LOC-COUNT.                                           
026100 7100-READ-LOOP.                                                          
026200     READ LOCATION-MASTER NEXT RECORD                                     
026300         AT END                                                           
026400             GO TO 7100-EXIT                                              
026500     END-READ.                                                            
026600     ADD 1 TO WS-LOC-COUNT.                                               
026700     MOVE LOC-ID         TO WS-LOC-ID-T (WS-LOC-COUNT).                   
026800     MOVE LOC-TENANT-ID  TO WS-LOC-TENANT-T (WS-LOC-COUNT).               
026900     MOVE LOC-ACTIVE     TO WS-LOC-ACTIVE-T (WS-LOC-COUNT).               
027000     GO TO 7100-READ-LOOP.                                                
027100 7100-EXIT.                                                               
027200     EXIT.                                                                
027300*                                                                         
027400 7200-READ-TRAN.                                                          
027500     READ TRAN-FILE                                                       
027600         AT END                                                           
027700             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
027800     END-READ.                                                            
027900 7200-EXIT.                                                               
028000     EXIT.                                                                
028100*                                                                         
028200 9000-EOJ-TOTALS.                                                         
028300     MOVE WC-TOTAL-READ     TO WC-SUM-READ.                               
028400     MOVE WC-TOTAL-ACCEPTED TO WC-SUM-ACCEPTED.                           
028500     MOVE WC-TOTAL-REJECTED TO WC-SUM-REJECTED.                           
028600     MOVE SPACES TO RESULT-RECORD.                                        
028700     MOVE WC-SUMMARY-LINE TO RESULT-RECORD.                               
028800     WRITE RESULT-RECORD.                                                 
028900 9000-EXIT.                                                               
029000     EXIT.                                                                
029100*                                                                         
029200 9900-CLOSE-FILES.                                                        
029300     CLOSE TRAN-FILE LOCATION-MASTER STOCK-MASTER RESULT-FILE.            
029400 9900-EXIT.                                                               
029500     EXIT.                                                                
