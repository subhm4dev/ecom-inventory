000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN COMMERCE SYSTEMS              
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. LOCMNT.                                                      
000700 AUTHOR. R G GANN.                                                        
000800 INSTALLATION. MERIDIAN COMMERCE SYSTEMS - DATA PROCESSING.               
000900 DATE-WRITTEN. 06/03/96.                                                  
001000 DATE-COMPILED.                                                           
001100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
001200*****************************************************************         
001300*   MODULE NAME = LOCMNT                                                  
001400*                                                                         
001500*   DESCRIPTIVE NAME = LOCATION MASTER MAINTENANCE RUN                    
001600*                                                                         
001700*   FUNCTION =  ONE TRANSACTION-DRIVEN PROGRAM COVERING ALL               
001800*               LOCATION MASTER MAINTENANCE - CREATE, UPDATE,             
001900*               DEACTIVATE (SOFT-DELETE ONLY, NEVER A PHYSICAL            
002000*               DELETE), INQUIRE-ONE AND INQUIRE-ALL.                     
002100*               LOC-ACTIVITY-CODE ON THE INPUT TRANSACTION                
002200*               SELECTS WHICH OF THE FIVE THE TRANSACTION DOES.           
002300*                                                                         
002400*   TABLES  =   LOCATION-MASTER       - UPDATED                           
002500*                                                                         
002600*   CALLED BY = SCHEDULED AS A STAND-ALONE BATCH STEP.                    
002700*                                                                         
002800*   MAINTENANCE.                                                          
002900*   06/03/96  RGG  ORIGINAL PROGRAM - CREATE/UPDATE ONLY.                 
003000*   09/03/98  LWT  FOLDED DEACTIVATE AND BOTH INQUIRY FORMS IN,           
003100*                  ADDED LOC-ACTIVITY-CODE DISPATCH SO ONE                
003200*                  PROGRAM REPLACES THE OLD FOUR.                         
003300*   01/11/99  RGG  Y2K - TIMESTAMP FIELDS WIDENED, SEE WSCOMMON.  CL0017  
003400*   08/14/02  DMF  ADDED THE CASE-FOLDED NAME COMPARE SO          CL0018  
003500*                  "MAIN WHSE" AND "Main Whse" ARE CAUGHT AS THE  CL0018  
003600*                  SAME DUPLICATE NAME WITHIN A TENANT.           CL0018  
003700*****************************************************************         
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-370.                                                
004200 OBJECT-COMPUTER. IBM-370.                                                
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-0 ON STATUS IS TRACE-ITEMS-ON                                   
004600            OFF STATUS IS TRACE-ITEMS-OFF.                                
004700*                                                                         
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT TRAN-FILE ASSIGN TO TRANFILE                                  
005100         ORGANIZATION IS SEQUENTIAL                                       
005200         ACCESS MODE IS SEQUENTIAL                                        
005300         FILE STATUS IS WS-TRANFILE-STATUS.                               
005400*                                                                         
005500     SELECT LOCATION-MASTER ASSIGN TO LOCMSTR                             
005600         ORGANIZATION IS RELATIVE                                         
005700         ACCESS MODE IS DYNAMIC                                           
005800         RELATIVE KEY IS WS-LOC-RELKEY                                    
005900         FILE STATUS IS WS-LOC-STATUS.                                    
006000*                                                                         
006100     SELECT RESULT-FILE ASSIGN TO LOCRSLT                                 
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         ACCESS MODE IS SEQUENTIAL                                        
006400         FILE STATUS IS WS-RESULT-STATUS.                                 
006500*                                                                         
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800*                                                                         
006900 FD  TRAN-FILE                                                            
007000     RECORDING MODE IS F                                                  
007100     LABEL RECORDS ARE STANDARD                                           
007200     BLOCK CONTAINS 0 RECORDS.                                            
007300 COPY LOCTXN.                                                             
007400*                                                                         
007500 FD  LOCATION-MASTER                                                      
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     BLOCK CONTAINS 0 RECORDS.                                            
007900 COPY LOCMAST.                                                            
008000*                                                                         
008100 FD  RESULT-FILE                                                          
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD                                           
008400     BLOCK CONTAINS 0 RECORDS.                                            
008500 01  RESULT-RECORD                   PIC X(132).                          
008600*                                                                         
008700*****************************************************************         
008800 WORKING-STORAGE SECTION.                                                 
008900*****************************************************************         
009000*                                                                         
009010 77  WS-TABLE-IDX                    PIC S9(4)   COMP    VALUE +0.        
009020*                                                                         
009100 COPY WSCOMMON.                                                           
009200*                                                                         
009300 01  WS-FILE-STATUSES.                                                    
009400     05  WS-TRANFILE-STATUS          PIC X(2)    VALUE SPACES.            
009500         88  WS-TRANFILE-OK              VALUE '00'.                      
009600     05  WS-LOC-STATUS               PIC X(2)    VALUE SPACES.            
009700         88  WS-LOC-OK                    VALUE '00'.                     
009800     05  WS-RESULT-STATUS            PIC X(2)    VALUE SPACES.            
009900     05  FILLER                      PIC X(10)   VALUE SPACES.            
010000*                                                                         
010100 01  WS-SWITCHES.                                                         
010200     05  WS-TRAN-EOF-SW              PIC X       VALUE 'N'.               
010300         88  WS-TRAN-EOF                  VALUE 'Y'.                      
010400     05  WS-ROLE-OK-SW               PIC X       VALUE 'N'.               
010500         88  WS-ROLE-OK                    VALUE 'Y'.                     
010600     05  WS-LOC-FOUND-SW             PIC X       VALUE 'N'.               
010700         88  WS-LOC-FOUND                  VALUE 'Y'.                     
010800     05  WS-NAME-DUP-SW              PIC X       VALUE 'N'.               
010900         88  WS-NAME-DUP                   VALUE 'Y'.                     
011000     05  WS-TRAN-ACCEPTED-SW         PIC X       VALUE 'N'.               
011100         88  WS-TRAN-ACCEPTED              VALUE 'Y'.                     
011200     05  FILLER                      PIC X(10)   VALUE SPACES.            
011300*                                                                         
011400 01  WS-WORK-FIELDS.                                                      
011500     05  WS-LOC-RELKEY               PIC S9(8)   COMP    VALUE +0.        
011700     05  WS-ROLE-IDX                 PIC S9(4)   COMP    VALUE +0.        
011800     05  WS-RUN-SEQ                  PIC S9(8)   COMP    VALUE +0.        
011900     05  WS-REJECT-REASON            PIC X(20)   VALUE SPACES.            
012000     05  FILLER                      PIC X(10)   VALUE SPACES.            
012100*                                                                         
012200 01  WS-NEW-KEY-AREA.                                                     
012300     05  WS-NEW-KEY-STAMP            PIC X(26).                           
012400     05  WS-NEW-KEY-SEQ              PIC 9(8).                            
012500     05  FILLER                      PIC X(2)    VALUE SPACES.            
012600*                                                                         
012700*    CASE-FOLD WORK AREA - THIS SHOP HAS NO INTRINSIC UPPER-CASE          
012800*    FUNCTION, SO A NAME IS FOLDED ONE CHARACTER AT A TIME                
012900*    THROUGH WS-XLATE-TABLE BEFORE A DUPLICATE-NAME COMPARE.              
013000 01  WS-CASE-FOLD-WORK.                                                   
013100     05  WS-FOLD-SOURCE              PIC X(255).                          
013200     05  WS-FOLD-RESULT              PIC X(255).                          
013300     05  WS-FOLD-CHAR-IDX            PIC S9(4)   COMP    VALUE +0.        
013400     05  WS-FOLD-ONE-CHAR            PIC X.                               
013500     05  FILLER                      PIC X(10)   VALUE SPACES.            
013600 01  WS-XLATE-TABLE-DEF.                                                  
013700     05  WS-XLATE-LOWER          PIC X(26)                                
013800             VALUE 'abcdefghijklmnopqrstuvwxyz'.                          
013900     05  WS-XLATE-UPPER          PIC X(26)                                
014000             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
014100     05  FILLER                  PIC X(10)   VALUE SPACES.                
014200*                                                                         
014300*    IN-MEMORY LOCATION TABLE - LOADED ONCE AT START OF RUN AND           
014400*    USED FOR THE DUPLICATE-NAME SCAN AND THE INQUIRE-ALL LIST.           
014500*    EACH CREATE/UPDATE/DEACTIVATE THAT SUCCEEDS ALSO REFRESHES           
014600*    ITS OWN ENTRY SO A LATER TRANSACTION IN THE SAME RUN SEES            
014700*    THE CHANGE.                                                          
014800 01  WS-LOC-TABLE.                                                        
014900     05  WS-LOC-COUNT                PIC S9(8)   COMP    VALUE +0.        
015000     05  WS-LOC-ENTRY OCCURS 2000 TIMES.                                  
015100         10  WS-LOC-ID-T             PIC X(36).                           
015200         10  WS-LOC-NAME-T           PIC X(255).                          
015300         10  WS-LOC-NAME-FOLD-T      PIC X(255).                          
015400         10  WS-LOC-TENANT-T         PIC X(36).                           
015500         10  WS-LOC-ACTIVE-T         PIC X(1).                            
015600         10  WS-LOC-RELNUM           PIC S9(8)   COMP.                    
015700     05  FILLER                      PIC X(10)   VALUE SPACES.            
015800*                                                                         
015900 01  LOC-RSLT-SNAPSHOT-LINE.                                              
016000     05  FILLER                      PIC X(8)    VALUE 'LOCATION'.        
016100     05  RSLT-L-ID                   PIC X(36).                           
016200     05  FILLER                      PIC X(1)    VALUE SPACES.            
016300     05  RSLT-L-NAME                 PIC X(60).                           
016400     05  FILLER                      PIC X(1)    VALUE SPACES.            
016500     05  RSLT-L-ACTIVE               PIC X(3).                            
016600*                                                                         
016700 01  LOC-RSLT-ACCEPT-LINE.                                                
016800     05  FILLER                      PIC X(8)    VALUE 'ACCEPT  '.        
016900     05  RSLT-A-ID                   PIC X(36).                           
017000*                                                                         
017100 01  LOC-RSLT-REJECT-LINE.                                                
017200     05  FILLER                      PIC X(8)    VALUE 'REJECT  '.        
017300     05  RSLT-R-ID                   PIC X(36).                           
017400     05  FILLER                      PIC X(1)    VALUE SPACES.            
017500     05  RSLT-R-REASON-CODE          PIC X(20).                           
017600*                                                                         
017700*****************************************************************         
017800 PROCEDURE DIVISION.                                                      
017900*****************************************************************         
018000*                                                                         
018100 0000-MAIN-CONTROL.                                                       
018200     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                          
018300     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT                         
018400             UNTIL WS-TRAN-EOF.                                           
018500     PERFORM 9000-EOJ-TOTALS THRU 9000-EXIT.                              
018600     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.                             
018700     GOBACK.                                                              
018800 0000-EXIT.                                                               
018900     EXIT.                                                                
019000*                                                                         
019100 1000-INITIALIZATION.                                                     
019200     ACCEPT WC-CURRENT-DATE FROM DATE YYYYMMDD.                           
019300     ACCEPT WC-CURRENT-TIME FROM TIME.                                    
019400     MOVE ZERO TO WC-TOTAL-READ.                                          
019500     MOVE ZERO TO WC-TOTAL-ACCEPTED.                                      
019600     MOVE ZERO TO WC-TOTAL-REJECTED.                                      
019700     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.                              
019800     PERFORM 7100-LOAD-LOC-TABLE THRU 7100-EXIT.                          
019900     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
020000 1000-EXIT.                                                               
020100     EXIT.                                                                
020200*                                                                         
020300*    ROLE-CHECK IS THE SAME ON EVERY ACTIVITY CODE EXCEPT THE             
020400*    TWO INQUIRY CODES, WHICH ANY AUTHENTICATED CALLER MAY RUN.           
020500 2000-PROCESS-ONE-TRAN.                                                   
020600     ADD 1 TO WC-TOTAL-READ.                                              
020700     MOVE 'N' TO WS-TRAN-ACCEPTED-SW.                                     
020800     MOVE SPACES TO WS-REJECT-REASON.                                     
020900     IF LOC-ACT-INQUIRE-ONE                                               
021000         MOVE 'Y' TO WS-ROLE-OK-SW                                        
021100         PERFORM 2400-INQUIRE-ONE THRU 2400-EXIT                          
021200     ELSE                                                                 
021300     IF LOC-ACT-INQUIRE-ALL                                               
021400         MOVE 'Y' TO WS-ROLE-OK-SW                                        
021500         PERFORM 2500-INQUIRE-ALL THRU 2500-EXIT                          
021600     ELSE                                                                 
021700         PERFORM 2100-VALIDATE-ROLE THRU 2100-EXIT                        
021800         IF WS-ROLE-OK                                                    
021900             IF LOC-ACT-CREATE                                            
022000                 PERFORM 2200-CREATE-LOCATION THRU 2200-EXIT              
022100             ELSE                                                         
022200             IF LOC-ACT-UPDATE                                            
022300                 PERFORM 2300-UPDATE-LOCATION THRU 2300-EXIT              
022400             ELSE                                                         
022500             IF LOC-ACT-DEACTIVATE                                        
022600                 PERFORM 2600-DEACTIVATE-LOCATION THRU 2600-EXIT          
022700             END-IF                                                       
022800             END-IF                                                       
022900             END-IF                                                       
023000         ELSE                                                             
023100             MOVE 'ROLE_DENIED' TO WS-REJECT-REASON                       
023200         END-IF                                                           
023300     END-IF                                                               
023400     END-IF.                                                              
023500     IF NOT LOC-ACT-INQUIRE-ONE AND NOT LOC-ACT-INQUIRE-ALL               
023600         IF WS-TRAN-ACCEPTED                                              
023700             ADD 1 TO WC-TOTAL-ACCEPTED                                   
023800             MOVE TXN-LOCATION-ID TO RSLT-A-ID                            
023900             MOVE SPACES TO RESULT-RECORD                                 
024000             MOVE LOC-RSLT-ACCEPT-LINE TO RESULT-RECORD                   
024100             WRITE RESULT-RECORD                                          
024200         ELSE                                                             
024300             ADD 1 TO WC-TOTAL-REJECTED                                   
024400             MOVE TXN-LOCATION-ID TO RSLT-R-ID                            
024500             MOVE WS-REJECT-REASON TO RSLT-R-REASON-CODE                  
024600             MOVE SPACES TO RESULT-RECORD                                 
024700             MOVE LOC-RSLT-REJECT-LINE TO RESULT-RECORD                   
024800             WRITE RESULT-RECORD                                          
024900         END-IF                                                           
025000     END-IF.                                                              
025100     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
025200 2000-EXIT.                                                               
025300     EXIT.                                                                
025400*                                                                         
025500 2100-VALIDATE-ROLE.                                                      
025600     MOVE 'N' TO WS-ROLE-OK-SW.                                           
025700     PERFORM 2110-CHECK-ONE-ROLE THRU 2110-EXIT                           
025800             VARYING WS-ROLE-IDX FROM 1 BY 1                              
025900             UNTIL WS-ROLE-IDX > 5                                        
026000                OR WS-ROLE-OK.                                            
026100 2100-EXIT.                                                               
026200     EXIT.                                                                
026300*                                                                         
026400 2110-CHECK-ONE-ROLE.                                                     
026500     IF TXN-ROLE (WS-ROLE-IDX) = 'SELLER'                                 
026600        OR TXN-ROLE (WS-ROLE-IDX) = 'ADMIN'                               
026700         MOVE 'Y' TO WS-ROLE-OK-SW                                        
026800     END-IF.                                                              
026900 2110-EXIT.                                                               
027000     EXIT.                                                                
027100*                                                                         
027200*    CREATE REJECTS ON A CASE-INSENSITIVE NAME COLLISION AGAINST          
027300*    ANY OTHER ACTIVE LOCATION IN THE SAME TENANT.                        
027400 2200-CREATE-LOCATION.                                                    
027500     MOVE TXN-NAME TO WS-FOLD-SOURCE.                                     
027600     PERFORM 2210-FOLD-NAME THRU 2210-EXIT.                               
027700     PERFORM 2250-CHECK-NAME-DUP THRU 2250-EXIT.                          
027800     IF WS-NAME-DUP                                                       
027900         MOVE 'DUPLICATE_NAME' TO WS-REJECT-REASON                        
028000         GO TO 2200-EXIT                                                  
028100     END-IF.                                                              
028200     PERFORM 2260-STAMP-NEW-KEY THRU 2260-EXIT.                           
028300     MOVE WS-NEW-KEY-AREA TO LOC-ID.                                      
028400     MOVE TXN-NAME TO LOC-NAME.                                           
028500     MOVE TXN-TYPE TO LOC-TYPE.                                           
028600     MOVE TXN-ADDRESS TO LOC-ADDRESS.                                     
028700     MOVE TXN-TENANT-ID TO LOC-TENANT-ID.                                 
028800     MOVE 'Y' TO LOC-ACTIVE.                                              
028900     PERFORM 2270-STAMP-TIMESTAMP THRU 2270-EXIT.                         
029000     MOVE WC-ISO-TIMESTAMP-N TO LOC-CREATED-AT.                           
029100     MOVE WC-ISO-TIMESTAMP-N TO LOC-UPDATED-AT.                           
029200     WRITE LOCATION-MASTER-RECORD.                                        
029300     PERFORM 2290-REFRESH-TABLE-ENTRY THRU 2290-EXIT.                     
029400     MOVE 'Y' TO WS-TRAN-ACCEPTED-SW.                                     
029500 2200-EXIT.                                                               
029600     EXIT.                                                                
029700*                                                                         
029800*    UPDATE REJECTS WHEN THE LOCATION IS NOT FOUND OR THE NEW             
029900*    NAME COLLIDES WITH A DIFFERENT ACTIVE LOCATION.                      
030000 2300-UPDATE-LOCATION.                                                    
030100     PERFORM 2350-FIND-LOC-ENTRY THRU 2350-EXIT.                          
030200     IF NOT WS-LOC-FOUND                                                  
030300         MOVE 'NOT_FOUND' TO WS-REJECT-REASON                             
030400         GO TO 2300-EXIT                                                  
030500     END-IF.                                                              
030600     MOVE TXN-NAME TO WS-FOLD-SOURCE.                                     
030700     PERFORM 2210-FOLD-NAME THRU 2210-EXIT.                               
030800     PERFORM 2250-CHECK-NAME-DUP THRU 2250-EXIT.                          
030900     IF WS-NAME-DUP                                                       
031000         MOVE 'DUPLICATE_NAME' TO WS-REJECT-REASON                        
031100         GO TO 2300-EXIT                                                  
031200     END-IF.                                                              
031300     MOVE WS-LOC-RELNUM (WS-TABLE-IDX) TO WS-LOC-RELKEY.                  
031400     READ LOCATION-MASTER                                                 
031500         INVALID KEY                                                      
031600             MOVE 'NOT_FOUND' TO WS-REJECT-REASON                         
031700             GO TO 2300-EXIT                                              
031800     END-READ.                                                            
031900     MOVE TXN-NAME TO LOC-NAME.                                           
032000     MOVE TXN-TYPE TO LOC-TYPE.                                           
032100     MOVE TXN-ADDRESS TO LOC-ADDRESS.                                     
032200     PERFORM 2270-STAMP-TIMESTAMP THRU 2270-EXIT.                         
032300     MOVE WC-ISO-TIMESTAMP-N TO LOC-UPDATED-AT.                           
032400     REWRITE LOCATION-MASTER-RECORD.                                      
032500     PERFORM 2290-REFRESH-TABLE-ENTRY THRU 2290-EXIT.                     
032600     MOVE 'Y' TO WS-TRAN-ACCEPTED-SW.                                     
032700 2300-EXIT.                                                               
032800     EXIT.                                                                
032900*                                                                         
033000 2400-INQUIRE-ONE.                                                        
033100     PERFORM 2350-FIND-LOC-ENTRY THRU 2350-EXIT.                          
033200     IF NOT WS-LOC-FOUND                                                  
033300         ADD 1 TO WC-TOTAL-REJECTED                                       
033400         MOVE TXN-LOCATION-ID TO RSLT-R-ID                                
033500         MOVE 'NOT_FOUND' TO RSLT-R-REASON-CODE                           
033600         MOVE SPACES TO RESULT-RECORD                                     
033700         MOVE LOC-RSLT-REJECT-LINE TO RESULT-RECORD                       
033800         WRITE RESULT-RECORD                                              
033900         GO TO 2400-EXIT                                                  
034000     END-IF.                                                              
034100     ADD 1 TO WC-TOTAL-ACCEPTED.                                          
034200     PERFORM 2450-WRITE-SNAPSHOT THRU 2450-EXIT.                          
034300 2400-EXIT.                                                               
034400     EXIT.                                                                
034500*                                                                         
034600*    WHEN TXN-ACTIVE-ONLY IS SET, INQUIRE-ALL LISTS ONLY ACTIVE           
034700*    ROWS FOR THE TENANT - OTHERWISE EVERY ROW, ACTIVE OR NOT.            
034800 2500-INQUIRE-ALL.                                                        
034900     PERFORM 2550-LIST-ONE-ROW THRU 2550-EXIT                             
035000             VARYING WS-TABLE-IDX FROM 1 BY 1                             
035100             UNTIL WS-TABLE-IDX > WS-LOC-COUNT.                           
035200 2500-EXIT.                                                               
035300     EXIT.                                                                
035400*                                                                         
035500 2550-LIST-ONE-ROW.                                                       
035600     IF WS-LOC-TENANT-T (WS-TABLE-IDX) NOT = TXN-TENANT-ID                
035700         GO TO 2550-EXIT                                                  
035800     END-IF.                                                              
035900     IF TXN-ACTIVE-ONLY                                                   
036000        AND WS-LOC-ACTIVE-T (WS-TABLE-IDX) NOT = 'Y'                      
036100         GO TO 2550-EXIT                                                  
036200     END-IF.                                                              
036300     ADD 1 TO WC-TOTAL-ACCEPTED.                                          
036400     PERFORM 2450-WRITE-SNAPSHOT THRU 2450-EXIT.                          
036500 2550-EXIT.                                                               
036600     EXIT.                                                                
036700*                                                                         
036800*    DEACTIVATE IS A SOFT DELETE ONLY - THE ROW IS NEVER                  
036900*    PHYSICALLY REMOVED, LOC-ACTIVE IS SIMPLY FLIPPED TO 'N'.             
037000 2600-DEACTIVATE-LOCATION.                                                
037100     PERFORM 2350-FIND-LOC-ENTRY THRU 2350-EXIT.                          
037200     IF NOT WS-LOC-FOUND                                                  
037300         MOVE 'NOT_FOUND' TO WS-REJECT-REASON                             
037400         GO TO 2600-EXIT                                                  
037500     END-IF.                                                              
037600     MOVE WS-LOC-RELNUM (WS-TABLE-IDX) TO WS-LOC-RELKEY.                  
037700     READ LOCATION-MASTER                                                 
037800         INVALID KEY                                                      
037900             MOVE 'NOT_FOUND' TO WS-REJECT-REASON                         
038000             GO TO 2600-EXIT                                              
038100     END-READ.                                                            
038200     MOVE 'N' TO LOC-ACTIVE.                                              
038300     PERFORM 2270-STAMP-TIMESTAMP THRU 2270-EXIT.                         
038400     MOVE WC-ISO-TIMESTAMP-N TO LOC-UPDATED-AT.                           
038500     REWRITE LOCATION-MASTER-RECORD.                                      
038600     PERFORM 2290-REFRESH-TABLE-ENTRY THRU 2290-EXIT.                     
038700     MOVE 'Y' TO WS-TRAN-ACCEPTED-SW.                                     
038800 2600-EXIT.                                                               
038900     EXIT.                                                                
039000*                                                                         
039100*    CHARACTER-AT-A-TIME CASE FOLD, LOOKING UP EACH LOWER-CASE            
039200*    LETTER'S POSITION IN WS-XLATE-LOWER AND SUBSTITUTING THE             
039300*    SAME POSITION OUT OF WS-XLATE-UPPER.  NON-LETTERS PASS               
039400*    THROUGH UNCHANGED.                                                   
039500 2210-FOLD-NAME.                                                          
039600     MOVE SPACES TO WS-FOLD-RESULT.                                       
039700     PERFORM 2215-FOLD-ONE-CHAR THRU 2215-EXIT                            
039800             VARYING WS-FOLD-CHAR-IDX FROM 1 BY 1                         
039900             UNTIL WS-FOLD-CHAR-IDX > 255.                                
040000 2210-EXIT.                                                               
040100     EXIT.                                                                
040200*                                                                         
040300 2215-FOLD-ONE-CHAR.                                                      
040400     MOVE WS-FOLD-SOURCE (WS-FOLD-CHAR-IDX:1) TO WS-FOLD-ONE-CHAR.        
040500     IF WS-FOLD-ONE-CHAR IS ALPHABETIC-LOWER                              
040600         PERFORM 2216-SUBSTITUTE-CHAR THRU 2216-EXIT                      
040700     ELSE                                                                 
040800         MOVE WS-FOLD-ONE-CHAR TO                                         
040900             WS-FOLD-RESULT (WS-FOLD-CHAR-IDX:1)                          
041000     END-IF.                                                              
041100 2215-EXIT.                                                               
041200     EXIT.                                                                
041300*                                                                         
041400 2216-SUBSTITUTE-CHAR.                                                    
041500     MOVE 1 TO WS-ROLE-IDX.                                               
041600 2216-SCAN-LOOP.                                                          
041700     IF WS-ROLE-IDX > 26                                                  
041800         MOVE WS-FOLD-ONE-CHAR TO                                         
041900             WS-FOLD-RESULT (WS-FOLD-CHAR-IDX:1)                          
042000         GO TO 2216-EXIT                                                  
042100     END-IF.                                                              
042200     IF WS-FOLD-ONE-CHAR = WS-XLATE-LOWER (WS-ROLE-IDX:1)                 
042300         MOVE WS-XLATE-UPPER (WS-ROLE-IDX:1) TO                           
042400             WS-FOLD-RESULT (WS-FOLD-CHAR-IDX:1)                          
042500         GO TO 2216-EXIT                                                  
042600     END-IF.                                                              
042700     ADD 1 TO WS-ROLE-IDX.                                                
042800     GO TO 2216-SCAN-LOOP.                                                
042900 2216-EXIT.                                                               
043000     EXIT.                                                                
043100*                                                                         
043200*    A CASE-FOLDED NAME COLLIDES IF IT MATCHES ANY OTHER ACTIVE           
043300*    LOCATION'S FOLDED NAME IN THE SAME TENANT (EXCLUDING THE             
043400*    ROW BEING UPDATED, WHICH OF COURSE MATCHES ITSELF).                  
043500 2250-CHECK-NAME-DUP.                                                     
043600     MOVE 'N' TO WS-NAME-DUP-SW.                                          
043700     PERFORM 2255-CHECK-ONE-ROW THRU 2255-EXIT                            
043800             VARYING WS-ROLE-IDX FROM 1 BY 1                              
043900             UNTIL WS-ROLE-IDX > WS-LOC-COUNT                             
044000                OR WS-NAME-DUP.                                           
044100 2250-EXIT.                                                               
044200     EXIT.                                                                
044300*                                                                         
044400 2255-CHECK-ONE-ROW.                                                      
044500     IF WS-LOC-TENANT-T (WS-ROLE-IDX) NOT = TXN-TENANT-ID                 
044600         GO TO 2255-EXIT                                                  
044700     END-IF.                                                              
044800     IF WS-LOC-ACTIVE-T (WS-ROLE-IDX) NOT = 'Y'                           
044900         GO TO 2255-EXIT                                                  
045000     END-IF.                                                              
045100     IF LOC-ACT-UPDATE                                                    
045200        AND WS-LOC-ID-T (WS-ROLE-IDX) = TXN-LOCATION-ID                   
045300         GO TO 2255-EXIT                                                  
045400     END-IF.                                                              
045500     IF WS-LOC-NAME-FOLD-T (WS-ROLE-IDX) = WS-FOLD-RESULT                 
045600         MOVE 'Y' TO WS-NAME-DUP-SW                                       
045700     END-IF.                                                              
045800 2255-EXIT.                                                               
045900     EXIT.                                                                
046000*                                                                         
046100 2260-STAMP-NEW-KEY.                                                      
046200     PERFORM 2270-STAMP-TIMESTAMP THRU 2270-EXIT.                         
046300     MOVE WC-ISO-TIMESTAMP-N TO WS-NEW-KEY-STAMP.                         
046400     ADD 1 TO WS-RUN-SEQ.                                                 
046500     MOVE WS-RUN-SEQ TO WS-NEW-KEY-SEQ.                                   
046600 2260-EXIT.                                                               
046700     EXIT.                                                                
046800*                                                                         
046900 2270-STAMP-TIMESTAMP.                                                    
047000     MOVE WC-CURRENT-CCYY TO WC-ISO-CCYY.                                 
047100     MOVE WC-CURRENT-MONTH TO WC-ISO-MM.                                  
047200     MOVE WC-CURRENT-DAY TO WC-ISO-DD.                                    
047300     MOVE WC-CURRENT-HOUR TO WC-ISO-HH.                                   
047400     MOVE WC-CURRENT-MINUTE TO WC-ISO-MIN.                                
047500     MOVE WC-CURRENT-SECOND TO WC-ISO-SS.                                 
047600     MOVE WC-CURRENT-HNDSEC TO WC-ISO-HUNDREDTHS.                         
047700 2270-EXIT.                                                               
047800     EXIT.                                                                
047900*                                                                         
048000 2290-REFRESH-TABLE-ENTRY.                                                
048100     PERFORM 2350-FIND-LOC-ENTRY THRU 2350-EXIT.                          
048200     IF NOT WS-LOC-FOUND                                                  
048300         ADD 1 TO WS-LOC-COUNT                                            
048400         MOVE WS-LOC-COUNT TO WS-TABLE-IDX                                
048500     END-IF.                                                              
048600     MOVE LOC-ID          TO WS-LOC-ID-T (WS-TABLE-IDX).                  
048700     MOVE LOC-NAME        TO WS-LOC-NAME-T (WS-TABLE-IDX).                
048800     MOVE WS-FOLD-RESULT  TO WS-LOC-NAME-FOLD-T (WS-TABLE-IDX).           
048900     MOVE LOC-TENANT-ID   TO WS-LOC-TENANT-T (WS-TABLE-IDX).              
049000     MOVE LOC-ACTIVE      TO WS-LOC-ACTIVE-T (WS-TABLE-IDX).              
049100     MOVE WS-LOC-RELKEY   TO WS-LOC-RELNUM (WS-TABLE-IDX).                
049200 2290-EXIT.                                                               
049300     EXIT.                                                                
049400*                                                                         
049500 2350-FIND-LOC-ENTRY.                                                     
049600     MOVE 'N' TO WS-LOC-FOUND-SW.                                         
049700     PERFORM 2360-CHECK-ONE-ENTRY THRU 2360-EXIT                          
049800             VARYING WS-TABLE-IDX FROM 1 BY 1                             
049900             UNTIL WS-TABLE-IDX > WS-LOC-COUNT                            
050000                OR WS-LOC-FOUND.                                          
050100 2350-EXIT.                                                               
050200     EXIT.                                                                
050300*                                                                         
050400 2360-CHECK-ONE-ENTRY.                                                    
050500     IF WS-LOC-ID-T (WS-TABLE-IDX) = TXN-LOCATION-ID                      
050600        AND WS-LOC-TENANT-T (WS-TABLE-IDX) = TXN-TENANT-ID                
050700         MOVE 'Y' TO WS-LOC-FOUND-SW                                      
050800     END-IF.                                                              
050900 2360-EXIT.                                                               
051000     EXIT.                                                                
051100*                                                                         
051200 2450-WRITE-SNAPSHOT.                                                     
051300     MOVE WS-LOC-ID-T (WS-TABLE-IDX) TO RSLT-L-ID.                        
051400     MOVE WS-LOC-NAME-T (WS-TABLE-IDX) (1:60) TO RSLT-L-NAME.             
051500     IF WS-LOC-ACTIVE-T (WS-TABLE-IDX) = 'Y'                              
051600         MOVE 'YES' TO RSLT-L-ACTIVE                                      
051700     ELSE                                                                 
051800         MOVE 'NO ' TO RSLT-L-ACTIVE                                      
051900     END-IF.                                                              
052000     MOVE SPACES TO RESULT-RECORD.                                        
052100     MOVE LOC-RSLT-SNAPSHOT-LINE TO RESULT-RECORD.                        
052200     WRITE RESULT-RECORD.                                                 
052300 2450-EXIT.                                                               
052400     EXIT.                                                                
052500*                                                                         
052600 7000-OPEN-FILES.                                                         
052700     OPEN INPUT  TRAN-FILE                                                
052800          I-O    LOCATION-MASTER                                          
052900          OUTPUT RESULT-FILE.                                             
053000     IF NOT WS-TRANFILE-OK                                                
053100         DISPLAY 'LOCMNT - ERROR OPENING TRANFILE, STATUS '               
053200                 WS-TRANFILE-STATUS                                       
053300         MOVE 16 TO RETURN-CODE                                           
053400         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
053500     END-IF.                                                              
053600 7000-EXIT.                                                               
053700     EXIT.                                                                
053800*                                                                         
053900 7100-LOAD-LOC-TABLE.                                                     
054000     MOVE ZERO TO WS-LOC-COUNT.                                           
054100 7100-READ-LOOP.                                                          
054200     READ LOCATION-MASTER NEXT RECORD                                     
054300         AT END                                                           
054400             GO TO 7100-EXIT                                              
054500     END-READ.                                                            
054600     ADD 1 TO WS-LOC-COUNT.                                               
054700     MOVE LOC-ID         TO WS-LOC-ID-T (WS-LOC-COUNT).                   
054800     MOVE LOC-NAME       TO WS-LOC-NAME-T (WS-LOC-COUNT).                 
054900     MOVE LOC-NAME       TO WS-FOLD-SOURCE.                               
055000     PERFORM 2210-FOLD-NAME THRU 2210-EXIT.                               
055100     MOVE WS-FOLD-RESULT TO WS-LOC-NAME-FOLD-T (WS-LOC-COUNT).            
055200     MOVE LOC-TENANT-ID  TO WS-LOC-TENANT-T (WS-LOC-COUNT).               
055300     MOVE LOC-ACTIVE     TO WS-LOC-ACTIVE-T (WS-LOC-COUNT).               
055400     MOVE WS-LOC-RELKEY  TO WS-LOC-RELNUM (WS-LOC-COUNT).                 
055500     GO TO 7100-READ-LOOP.                                                
055600 7100-EXIT.                                                               
055700     EXIT.                                                                
055800*                                                                         
055900 7200-READ-TRAN.                                                          
056000     READ TRAN-FILE                                                       
056100         AT END                                                           
056200             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
056300     END-READ.                                                            
056400 7200-EXIT.                                                               
056500     EXIT.                                                                
056600*                                                                         
056700 9000-EOJ-TOTALS.                                                         
056800     MOVE WC-TOTAL-READ     TO WC-SUM-READ.                               
056900     MOVE WC-TOTAL-ACCEPTED TO WC-SUM-ACCEPTED.                           
057000     MOVE WC-TOTAL-REJECTED TO WC-SUM-REJECTED.                           
057100     MOVE SPACES TO RESULT-RECORD.                                        
057200     MOVE WC-SUMMARY-LINE TO RESULT-RECORD.                               
057300     WRITE RESULT-RECORD.                                                 
057400 9000-EXIT.                                                               
057500     EXIT.                                                                
057600*                                                                         
057700 9900-CLOSE-FILES.                                                        
057800     CLOSE TRAN-FILE LOCATION-MASTER RESULT-FILE.                         
057900 9900-EXIT.                                                               
058000     EXIT.                                                                
