000010*****************************************************************         
000020*    PRDTXN  -  NEW-PRODUCT EVENT TRANSACTION RECORD LAYOUT.              
000030*                                                                         
000040*    ONE RECORD PER NEW-PRODUCT EVENT FED TO STKPROV.  THE                
000050*    TIMESTAMP FIELD IS THE UPSTREAM EVENT'S OWN TIMESTAMP AND            
000060*    IS CARRIED FOR TRACE PURPOSES ONLY - STKPROV STAMPS THE              
000070*    INSERTED STOCK ROWS WITH ITS OWN RUN TIME, NOT THIS VALUE.           
000080*                                                                         
000090*    MAINTENANCE.                                                         
000100*    07/02/96  RGG  ORIGINAL LAYOUT.                                      
000110*****************************************************************         
000120*                                                                         
000130 01  PRODUCT-CREATED-TXN-RECORD.                                          
000140     05  TXN-EVENT-TYPE              PIC X(20).                           
000150     05  TXN-PRODUCT-ID               PIC X(36).                          
000160     05  TXN-SKU                      PIC X(100).                         
000170     05  TXN-TENANT-ID                PIC X(36).                          
000180     05  TXN-SELLER-ID                PIC X(36).                          
000190     05  TXN-EVENT-TIMESTAMP          PIC X(26).                          
000200     05  FILLER                       PIC X(20)      VALUE SPACES.        
