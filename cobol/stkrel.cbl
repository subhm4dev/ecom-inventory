000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN COMMERCE SYSTEMS              
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. STKREL.                                                      
000700 AUTHOR. L W TATE.                                                        
000800 INSTALLATION. MERIDIAN COMMERCE SYSTEMS - DATA PROCESSING.               
000900 DATE-WRITTEN. 05/20/96.                                                  
001000 DATE-COMPILED.                                                           
001100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
001200*****************************************************************         
001300*   MODULE NAME = STKREL                                                  
001400*                                                                         
001500*   DESCRIPTIVE NAME = RESERVATION RELEASE RUN                            
001600*                                                                         
001700*   FUNCTION =  FOR EACH RELEASE-TXN (ONE ORDER-ID/TENANT-ID              
001800*               PAIR) FINDS EVERY PENDING RESERVATION-MASTER ROW          
001900*               FOR THAT ORDER, DROPS THE HELD QUANTITY BACK OFF          
002000*               STOCK-MASTER'S RESERVED COUNTER (NEVER BELOW              
002100*               ZERO) AND MARKS THE RESERVATION CANCELLED.  A             
002200*               RESERVATION WHOSE STOCK ROW HAS SINCE BEEN                
002300*               REMOVED IS STILL CANCELLED WITHOUT ERROR.                 
002400*                                                                         
002500*   TABLES  =   RESERVATION-MASTER    - UPDATED                           
002600*               STOCK-MASTER          - UPDATED                           
002700*                                                                         
002800*   CALLED BY = SCHEDULED AS A STAND-ALONE BATCH STEP.                    
002900*                                                                         
003000*   MAINTENANCE.                                                          
003100*   05/20/96  LWT  ORIGINAL PROGRAM.                                      
003200*   09/03/98  LWT  ADDED THE FLOOR-AT-ZERO CHECK AFTER A BAD              
003300*                  MANUAL ADJUSTMENT DROVE RESERVED-QTY NEGATIVE.         
003400*   01/11/99  RGG  Y2K - EXPIRES-AT COMPARE NOW USES THE FOUR-    CL0016  
003500*                  DIGIT CENTURY IN WSCOMMON.                     CL0016  
003600*****************************************************************         
003700*                                                                         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-370.                                                
004100 OBJECT-COMPUTER. IBM-370.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     UPSI-0 ON STATUS IS TRACE-ITEMS-ON                                   
004500            OFF STATUS IS TRACE-ITEMS-OFF.                                
004600*                                                                         
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT TRAN-FILE ASSIGN TO TRANFILE                                  
005000         ORGANIZATION IS SEQUENTIAL                                       
005100         ACCESS MODE IS SEQUENTIAL                                        
005200         FILE STATUS IS WS-TRANFILE-STATUS.                               
005300*                                                                         
005400     SELECT RESERVATION-MASTER ASSIGN TO RESMSTR                          
005500         ORGANIZATION IS RELATIVE                                         
005600         ACCESS MODE IS DYNAMIC                                           
005700         RELATIVE KEY IS WS-RES-RELKEY                                    
005800         FILE STATUS IS WS-RES-STATUS.                                    
005900*                                                                         
006000     SELECT STOCK-MASTER ASSIGN TO STKMSTR                                
006100         ORGANIZATION IS RELATIVE                                         
006200         ACCESS MODE IS DYNAMIC                                           
006300         RELATIVE KEY IS WS-STOCK-RELKEY                                  
006400         FILE STATUS IS WS-STOCK-STATUS.                                  
006500*                                                                         
006600     SELECT RESULT-FILE ASSIGN TO RELRSLT                                 
006700         ORGANIZATION IS SEQUENTIAL                                       
006800         ACCESS MODE IS SEQUENTIAL                                        
006900         FILE STATUS IS WS-RESULT-STATUS.                                 
007000*                                                                         
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300*                                                                         
007400 FD  TRAN-FILE                                                            
007500     RECORDING MODE IS F                                                  
007600     LABEL RECORDS ARE STANDARD                                           
007700     BLOCK CONTAINS 0 RECORDS.                                            
007800 COPY STKXTXN.                                                            
007900*                                                                         
008000 FD  RESERVATION-MASTER                                                   
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD                                           
008300     BLOCK CONTAINS 0 RECORDS.                                            
008400 COPY RESMAST.                                                            
008500*                                                                         
008600 FD  STOCK-MASTER                                                         
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE STANDARD                                           
008900     BLOCK CONTAINS 0 RECORDS.                                            
009000 COPY STKMAST.                                                            
009100*                                                                         
009200 FD  RESULT-FILE                                                          
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD                                           
009500     BLOCK CONTAINS 0 RECORDS.                                            
009600 01  RESULT-RECORD                   PIC X(132).                          
009700*                                                                         
009800*****************************************************************         
009900 WORKING-STORAGE SECTION.                                                 
010000*****************************************************************         
010100*                                                                         
010110 77  WS-TABLE-IDX                    PIC S9(4)   COMP    VALUE +0.        
010120*                                                                         
010200 COPY WSCOMMON.                                                           
010300*                                                                         
010400 01  WS-FILE-STATUSES.                                                    
010500     05  WS-TRANFILE-STATUS          PIC X(2)    VALUE SPACES.            
010600         88  WS-TRANFILE-OK              VALUE '00'.                      
010700     05  WS-RES-STATUS               PIC X(2)    VALUE SPACES.            
010800         88  WS-RES-OK                    VALUE '00'.                     
010900     05  WS-STOCK-STATUS             PIC X(2)    VALUE SPACES.            
011000     05  WS-RESULT-STATUS            PIC X(2)    VALUE SPACES.            
011100     05  FILLER                      PIC X(10)   VALUE SPACES.            
011200*                                                                         
011300 01  WS-SWITCHES.                                                         
011400     05  WS-TRAN-EOF-SW              PIC X       VALUE 'N'.               
011500         88  WS-TRAN-EOF                  VALUE 'Y'.                      
011600     05  WS-RES-FOUND-SW             PIC X       VALUE 'N'.               
011700         88  WS-RES-FOUND                  VALUE 'Y'.                     
011800     05  WS-STOCK-FOUND-SW           PIC X       VALUE 'N'.               
011900         88  WS-STOCK-FOUND                VALUE 'Y'.                     
012000     05  WS-ANY-RELEASED-SW          PIC X       VALUE 'N'.               
012100         88  WS-ANY-RELEASED               VALUE 'Y'.                     
012200     05  FILLER                      PIC X(10)   VALUE SPACES.            
012300*                                                                         
012400 01  WS-WORK-FIELDS.                                                      
012500     05  WS-RES-RELKEY               PIC S9(8)   COMP    VALUE +0.        
012600     05  WS-STOCK-RELKEY             PIC S9(8)   COMP    VALUE +0.        
012800     05  WS-RELEASE-COUNT            PIC S9(4)   COMP    VALUE +0.        
012900     05  WS-STOCK-SCAN-IDX           PIC S9(4)   COMP    VALUE +0.        
013000     05  WS-FOUND-STOCK-RELNUM       PIC S9(8)   COMP    VALUE +0.        
013100     05  WS-NEW-RESERVED-QTY         PIC S9(9)   COMP-3  VALUE +0.        
013200     05  FILLER                      PIC X(10)   VALUE SPACES.            
013300*                                                                         
013400*    IN-MEMORY RESERVATION MASTER TABLE - LOADED ONCE AT START            
013500*    OF RUN.  EACH RELEASE-TXN SCANS IT LINEARLY FOR ROWS WHOSE           
013600*    ORDER-ID/TENANT-ID MATCH AND WHOSE STATUS IS STILL PENDING.          
013700 01  WS-RES-TABLE.                                                        
013800     05  WS-RES-COUNT                PIC S9(8)   COMP    VALUE +0.        
013900     05  WS-RES-ENTRY OCCURS 2000 TIMES.                                  
014000         10  WS-RES-ORDER            PIC X(36).                           
014100         10  WS-RES-TENANT           PIC X(36).                           
014200         10  WS-RES-SKU-T            PIC X(100).                          
014300         10  WS-RES-LOC-T            PIC X(36).                           
014400         10  WS-RES-QTY-T            PIC S9(9)   COMP-3.                  
014500         10  WS-RES-STATUS-T         PIC X(9).                            
014600         10  WS-RES-RELNUM           PIC S9(8)   COMP.                    
014700     05  FILLER                      PIC X(10)   VALUE SPACES.            
014800*                                                                         
014900*    IN-MEMORY STOCK MASTER TABLE - SAME TECHNIQUE AS STKADJ.             
015000 01  WS-STOCK-TABLE.                                                      
015100     05  WS-STOCK-COUNT              PIC S9(8)   COMP    VALUE +0.        
015200     05  WS-STOCK-ENTRY OCCURS 2000 TIMES.                                
015300         10  WS-STK-SKU              PIC X(100).                          
015400         10  WS-STK-LOC              PIC X(36).                           
015500         10  WS-STK-TENANT           PIC X(36).                           
015600         10  WS-STK-RELNUM           PIC S9(8)   COMP.                    
015700     05  FILLER                      PIC X(10)   VALUE SPACES.            
015800*                                                                         
015900 01  REL-RSLT-ACCEPT-LINE.                                                
016000     05  FILLER                      PIC X(8)    VALUE 'ACCEPT  '.        
016100     05  RSLT-A-ORDER-ID             PIC X(36).                           
016200     05  FILLER                      PIC X(1)    VALUE SPACES.            
016300     05  RSLT-A-COUNT                PIC ZZ9.                             
016400*                                                                         
016500 01  REL-RSLT-REJECT-LINE.                                                
016600     05  FILLER                      PIC X(8)    VALUE 'REJECT  '.        
016700     05  RSLT-R-ORDER-ID             PIC X(36).                           
016800     05  FILLER                      PIC X(1)    VALUE SPACES.            
016900     05  RSLT-R-REASON-CODE          PIC X(20).                           
017000*                                                                         
017100*****************************************************************         
017200 PROCEDURE DIVISION.                                                      
017300*****************************************************************         
017400*                                                                         
017500 0000-MAIN-CONTROL.                                                       
017600     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                          
017700     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT                         
017800             UNTIL WS-TRAN-EOF.                                           
017900     PERFORM 9000-EOJ-TOTALS THRU 9000-EXIT.                              
018000     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.                             
018100     GOBACK.                                                              
018200 0000-EXIT.                                                               
018300     EXIT.                                                                
018400*                                                                         
018500 1000-INITIALIZATION.                                                     
018600     ACCEPT WC-CURRENT-DATE FROM DATE YYYYMMDD.                           
018700     ACCEPT WC-CURRENT-TIME FROM TIME.                                    
018800     MOVE ZERO TO WC-TOTAL-READ.                                          
018900     MOVE ZERO TO WC-TOTAL-ACCEPTED.                                      
019000     MOVE ZERO TO WC-TOTAL-REJECTED.                                      
019100     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.                              
019200     PERFORM 7100-LOAD-RES-TABLE THRU 7100-EXIT.                          
019300     PERFORM 7150-LOAD-STOCK-TABLE THRU 7150-EXIT.                        
019400     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
019500 1000-EXIT.                                                               
019600     EXIT.                                                                
019700*                                                                         
019800 2000-PROCESS-ONE-TRAN.                                                   
019900     ADD 1 TO WC-TOTAL-READ.                                              
020000     MOVE 'N' TO WS-ANY-RELEASED-SW.                                      
020100     MOVE ZERO TO WS-RELEASE-COUNT.                                       
020200     PERFORM 2100-RELEASE-ONE-ROW THRU 2100-EXIT                          
020300             VARYING WS-TABLE-IDX FROM 1 BY 1                             
020400             UNTIL WS-TABLE-IDX > WS-RES-COUNT.                           
020500     IF WS-ANY-RELEASED                                                   
020600         ADD 1 TO WC-TOTAL-ACCEPTED                                       
020700         MOVE TXN-ORDER-ID TO RSLT-A-ORDER-ID                             
020800         MOVE WS-RELEASE-COUNT TO RSLT-A-COUNT                            
020900         MOVE SPACES TO RESULT-RECORD                                     
021000         MOVE REL-RSLT-ACCEPT-LINE TO RESULT-RECORD                       
021100         WRITE RESULT-RECORD                                              
021200     ELSE                                                                 
021300         ADD 1 TO WC-TOTAL-REJECTED                                       
021400         MOVE TXN-ORDER-ID TO RSLT-R-ORDER-ID                             
021500         MOVE 'NOT_FOUND' TO RSLT-R-REASON-CODE                           
021600         MOVE SPACES TO RESULT-RECORD                                     
021700         MOVE REL-RSLT-REJECT-LINE TO RESULT-RECORD                       
021800         WRITE RESULT-RECORD                                              
021900     END-IF.                                                              
022000     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
022100 2000-EXIT.                                                               
022200     EXIT.                                                                
022300*                                                                         
022400*    ONE PASS OVER THE RESERVATION TABLE.  A ROW IS RELEASED              
022500*    WHEN ITS ORDER-ID AND TENANT-ID MATCH THE INCOMING                   
022600*    TRANSACTION AND IT IS STILL PENDING.  ROWS ALREADY                   
022700*    CANCELLED, CONFIRMED OR EXPIRED ARE SKIPPED.                         
022800 2100-RELEASE-ONE-ROW.                                                    
022900     IF WS-RES-ORDER (WS-TABLE-IDX)   NOT = TXN-ORDER-ID                  
023000        OR WS-RES-TENANT (WS-TABLE-IDX) NOT = TXN-TENANT-ID               
023100         GO TO 2100-EXIT                                                  
023200     END-IF.                                                              
023300     IF WS-RES-STATUS-T (WS-TABLE-IDX) NOT = 'PENDING'                    
023400         GO TO 2100-EXIT                                                  
023500     END-IF.                                                              
023600     PERFORM 2200-DROP-STOCK-HOLD THRU 2200-EXIT.                         
023700     PERFORM 2300-CANCEL-RESERVATION THRU 2300-EXIT.                      
023800     ADD 1 TO WS-RELEASE-COUNT.                                           
023900     MOVE 'Y' TO WS-ANY-RELEASED-SW.                                      
024000 2100-EXIT.                                                               
024100     EXIT.                                                                
024200*                                                                         
024300*    DROPS THE HELD QUANTITY OFF THE STOCK ROW'S RESERVED                 
024400*    COUNTER, NEVER LETTING IT GO BELOW ZERO.  WHEN THE STOCK             
024500*    ROW NO LONGER EXISTS THE RESERVATION IS STILL CANCELLED -            
024600*    THIS PARAGRAPH JUST HAS NOTHING TO DO.                               
024700 2200-DROP-STOCK-HOLD.                                                    
024800     PERFORM 2250-FIND-STOCK-ENTRY THRU 2250-EXIT.                        
024900     IF NOT WS-STOCK-FOUND                                                
025000         GO TO 2200-EXIT                                                  
025100     END-IF.                                                              
025200     MOVE WS-FOUND-STOCK-RELNUM TO WS-STOCK-RELKEY.                       
025300     READ STOCK-MASTER                                                    
025400         INVALID KEY                                                      
025500             GO TO 2200-EXIT                                              
025600     END-READ.                                                            
025700     COMPUTE WS-NEW-RESERVED-QTY =                                        
025800             STK-RESERVED-QTY - WS-RES-QTY-T (WS-TABLE-IDX).              
025900     IF WS-NEW-RESERVED-QTY < 0                                           
026000         MOVE ZERO TO WS-NEW-RESERVED-QTY                                 
026100     END-IF.                                                              
026200     MOVE WS-NEW-RESERVED-QTY TO STK-RESERVED-QTY.                        
026300     PERFORM 2280-STAMP-TIMESTAMP THRU 2280-EXIT.                         
026400     MOVE WC-ISO-TIMESTAMP-N TO STK-UPDATED-AT.                           
026500     REWRITE STOCK-MASTER-RECORD.                                         
026600 2200-EXIT.                                                               
026700     EXIT.                                                                
026800*                                                                         
026900 2250-FIND-STOCK-ENTRY.                                                   
027000     MOVE 'N' TO WS-STOCK-FOUND-SW.                                       
027100     PERFORM 2260-CHECK-ONE-STOCK-ROW THRU 2260-EXIT                      
027200             VARYING WS-STOCK-SCAN-IDX FROM 1 BY 1                        
027300             UNTIL WS-STOCK-SCAN-IDX > WS-STOCK-COUNT                     
027400                OR WS-STOCK-FOUND.                                        
027500 2250-EXIT.                                                               
027600     EXIT.                                                                
027700*                                                                         
027800 2260-CHECK-ONE-STOCK-ROW.                                                
027900     IF WS-STK-SKU (WS-STOCK-SCAN-IDX) =                                  
028000            WS-RES-SKU-T (WS-TABLE-IDX)                                   
028100        AND WS-STK-LOC (WS-STOCK-SCAN-IDX) =                              
028200            WS-RES-LOC-T (WS-TABLE-IDX)                                   
028300        AND WS-STK-TENANT (WS-STOCK-SCAN-IDX) =                           
028400            WS-RES-TENANT (WS-TABLE-IDX)                                  
028500         MOVE WS-STK-RELNUM (WS-STOCK-SCAN-IDX)                           
028600             TO WS-FOUND-STOCK-RELNUM                                     
028700         MOVE 'Y' TO WS-STOCK-FOUND-SW                                    
028800     END-IF.                                                              
028900 2260-EXIT.                                                               
029000     EXIT.                                                                
029100*                                                                         
029200 2280-STAMP-TIMESTAMP.                                                    
029300     MOVE WC-CURRENT-CCYY TO WC-ISO-CCYY.                                 
029400     MOVE WC-CURRENT-MONTH TO WC-ISO-MM.                                  
029500     MOVE WC-CURRENT-DAY TO WC-ISO-DD.                                    
029600     MOVE WC-CURRENT-HOUR TO WC-ISO-HH.                                   
029700     MOVE WC-CURRENT-MINUTE TO WC-ISO-MIN.                                
029800     MOVE WC-CURRENT-SECOND TO WC-ISO-SS.                                 
029900     MOVE WC-CURRENT-HNDSEC TO WC-ISO-HUNDREDTHS.                         
030000 2280-EXIT.                                                               
030100     EXIT.                                                                
030200*                                                                         
030300 2300-CANCEL-RESERVATION.                                                 
030400     MOVE WS-RES-RELNUM (WS-TABLE-IDX) TO WS-RES-RELKEY.                  
030500     READ RESERVATION-MASTER                                              
030600         INVALID KEY                                                      
030700             GO TO 2300-EXIT                                              
030800     END-READ.                                                            
030900     MOVE 'CANCELLED' TO RES-STATUS.                                      
031000     PERFORM 2280-STAMP-TIMESTAMP THRU 2280-EXIT.                         
031100     MOVE WC-ISO-TIMESTAMP-N TO RES-UPDATED-AT.                           
031200     REWRITE RESERVATION-MASTER-RECORD.                                   
031300     MOVE 'CANCELLED' TO WS-RES-STATUS-T (WS-TABLE-IDX).                  
031400 2300-EXIT.                                                               
031500     EXIT.                                                                
031600*                                                                         
031700 7000-OPEN-FILES.                                                         
031800     OPEN INPUT  TRAN-FILE                                                
031900          I-O    RESERVATION-MASTER                                       
032000          I-O    STOCK-MASTER                                             
032100          OUTPUT RESULT-FILE.                                             
032200     IF NOT WS-TRANFILE-OK                                                
032300         DISPLAY 'STKREL - ERROR OPENING TRANFILE, STATUS '               
032400                 WS-TRANFILE-STATUS                                       
032500         MOVE 16 TO RETURN-CODE                                           
032600         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
032700     END-IF.                                                              
032800 7000-EXIT.                                                               
032900     EXIT.                                                                
033000*                                                                         
033100 7100-LOAD-RES-TABLE.                                                     
033200     MOVE ZERO TO WS-RES-COUNT.                                           
033300 7100-READ-LOOP.                                                          
033400     READ RESERVATION-MASTER NEXT RECORD                                  
033500         AT END                                                           
033600             GO TO 7100-EXIT                                              
033700     END-READ.                                                            
033800     ADD 1 TO WS-RES-COUNT.                                               
033900     MOVE RES-ORDER-ID    TO WS-RES-ORDER (WS-RES-COUNT).                 
034000     MOVE RES-TENANT-ID   TO WS-RES-TENANT (WS-RES-COUNT).                
034100     MOVE RES-SKU         TO WS-RES-SKU-T (WS-RES-COUNT).                 
034200     MOVE RES-LOCATION-ID TO WS-RES-LOC-T (WS-RES-COUNT).                 
034300     MOVE RES-QUANTITY    TO WS-RES-QTY-T (WS-RES-COUNT).                 
034400     MOVE RES-STATUS      TO WS-RES-STATUS-T (WS-RES-COUNT).              
034500     MOVE WS-RES-RELKEY   TO WS-RES-RELNUM (WS-RES-COUNT).                
034600     GO TO 7100-READ-LOOP.                                                
034700 7100-EXIT.                                                               
034800     EXIT.                                                                
034900*                                                                         
035000 7150-LOAD-STOCK-TABLE.                                                   
035100     MOVE ZERO TO WS-STOCK-COUNT.                                         
035200 7150-READ-LOOP.                                                          
035300     READ STOCK-MASTER NEXT RECORD                                        
035400         AT END                                                           
035500             GO TO 7150-EXIT                                              
035600     END-READ.                                                            
035700     ADD 1 TO WS-STOCK-COUNT.                                             
035800     MOVE STK-SKU          TO WS-STK-SKU (WS-STOCK-COUNT).                
035900     MOVE STK-LOCATION-ID  TO WS-STK-LOC (WS-STOCK-COUNT).                
036000     MOVE STK-TENANT-ID    TO WS-STK-TENANT (WS-STOCK-COUNT).             
036100     MOVE WS-STOCK-RELKEY  TO WS-STK-RELNUM (WS-STOCK-COUNT).             
036200     GO TO 7150-READ-LOOP.                                                
036300 7150-EXIT.                                                               
036400     EXIT.                                                                
036500*                                                                         
036600 7200-READ-TRAN.                                                          
036700     READ TRAN-FILE                                                       
036800         AT END                                                           
036900             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
037000     END-READ.                                                            
037100 7200-EXIT.                                                               
037200     EXIT.                                                                
037300*                                                                         
037400 9000-EOJ-TOTALS.                                                         
037500     MOVE WC-TOTAL-READ     TO WC-SUM-READ.                               
037600     MOVE WC-TOTAL-ACCEPTED TO WC-SUM-ACCEPTED.                           
037700     MOVE WC-TOTAL-REJECTED TO WC-SUM-REJECTED.                           
037800     MOVE SPACES TO RESULT-RECORD.                                        
037900     MOVE WC-SUMMARY-LINE TO RESULT-RECORD.                               
038000     WRITE RESULT-RECORD.                                                 
038100 9000-EXIT.                                                               
038200     EXIT.                                                                
038300*                                                                         
038400 9900-CLOSE-FILES.                                                        
038500     CLOSE TRAN-FILE RESERVATION-MASTER STOCK-MASTER RESULT-FILE.         
038600 9900-EXIT.                                                               
038700     EXIT.                                                                
