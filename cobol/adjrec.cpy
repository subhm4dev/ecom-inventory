000010*****************************************************************         
000020*    ADJREC  -  STOCK ADJUSTMENT LOG RECORD LAYOUT.                       
000030*                                                                         
000040*    ONE ENTRY WRITTEN BY STKADJ FOR EVERY POSTED ADJUSTMENT.             
000050*    THE LOG IS APPEND-ONLY - NOTHING EVER REWRITES OR DELETES            
000060*    AN ENTRY ONCE WRITTEN.                                               
000070*                                                                         
000080*    MAINTENANCE.                                                         
000090*    03/05/96  RGG  ORIGINAL LAYOUT, CARRIED OVER FROM THE OLD            
000100*                   CUST-ACTIVITY-LOG FORMAT.                             
000110*    09/03/98  LWT  ADDED ADJ-ORDER-ID SO RESERVE-DRIVEN DEBITS           
000120*                   CAN BE TRACED BACK TO THE ORIGINATING ORDER.          
000130*    01/11/99  RGG  Y2K - WIDENED ADJ-TIMESTAMP, SEE WSCOMMON.    CL0005  
000140*****************************************************************         
000150*                                                                         
000160 01  STOCK-ADJUSTMENT-RECORD.                                             
000170     05  ADJ-ID                      PIC X(36).                           
000180     05  ADJ-STOCK-ID                PIC X(36).                           
000190     05  ADJ-DELTA                   PIC S9(9)      COMP-3.               
000200     05  ADJ-REASON                  PIC X(50).                           
000210     05  ADJ-ORDER-ID                PIC X(36).                           
000220     05  ADJ-USER-ID                 PIC X(36).                           
000230     05  ADJ-TIMESTAMP               PIC X(26).                           
000240     05  FILLER                      PIC X(30)       VALUE SPACES.        
000250*                                                                         
000260*    REASON-CODE VIEW - THE REASON-CHECKING PARAGRAPHS IN STKADJ          
000270*    TEST AGAINST THE 88-LEVELS BELOW RATHER THAN LITERALS.               
000280 01  ADJ-REASON-SW REDEFINES STOCK-ADJUSTMENT-RECORD.                     
000290     05  FILLER                      PIC X(77).                           
000300     05  ADJ-REASON-CD               PIC X(50).                           
000310         88  ADJ-REASON-RESTOCK          VALUE 'RESTOCK'.                 
000320         88  ADJ-REASON-ORDER-RESERVE    VALUE 'ORDER_RESERVE'.           
000330         88  ADJ-REASON-RETURN           VALUE 'RETURN'.                  
000340         88  ADJ-REASON-DAMAGE           VALUE 'DAMAGE'.                  
000350     05  FILLER                      PIC X(128).                          
