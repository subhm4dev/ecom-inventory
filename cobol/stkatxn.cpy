000010*****************************************************************         
000020*    STKATXN  -  STOCK ADJUSTMENT TRANSACTION RECORD LAYOUT.              
000030*                                                                         
000040*    ONE INPUT RECORD PER ADJUSTMENT REQUESTED OF STKADJ.  THE            
000050*    ROLE LIST IS A FIXED FIVE-SLOT TABLE BECAUSE THE CALLING             
000060*    SYSTEM NEVER SENDS MORE THAN A HANDFUL OF ROLES PER USER.            
000070*                                                                         
000080*    MAINTENANCE.                                                         
000090*    05/07/96  RGG  ORIGINAL LAYOUT.                                      
000100*    09/03/98  LWT  ADDED TXN-ROLE-LIST - CALLER ROLE CHECK WAS           
000110*                   PREVIOUSLY DONE UPSTREAM OF THIS RUN.                 
000120*****************************************************************         
000130*                                                                         
000140 01  STOCK-ADJ-TXN-RECORD.                                                
000150     05  TXN-SKU                     PIC X(100).                          
000160     05  TXN-LOCATION-ID             PIC X(36).                           
000170     05  TXN-TENANT-ID               PIC X(36).                           
000180     05  TXN-DELTA                   PIC S9(9)      COMP-3.               
000190     05  TXN-REASON                  PIC X(50).                           
000200     05  TXN-ORDER-ID                PIC X(36).                           
000210     05  TXN-USER-ID                 PIC X(36).                           
000220     05  TXN-ROLE-LIST.                                                   
000230         10  TXN-ROLE                OCCURS 5 TIMES                       
000240                                      PIC X(10).                          
000250     05  FILLER                      PIC X(20)       VALUE SPACES.        
