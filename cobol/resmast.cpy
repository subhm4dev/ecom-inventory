000010*****************************************************************         
000020*    RESMAST  -  RESERVATION MASTER RECORD LAYOUT.                        
000030*                                                                         
000040*    ONE ENTRY PER LINE ITEM RESERVED AGAINST AN ORDER.  WRITTEN          
000050*    BY STKRES, READ AND REWRITTEN BY STKREL WHEN THE ORDER IS            
000060*    CANCELLED OR THE HOLD WINDOW EXPIRES.                                
000070*                                                                         
000080*    MAINTENANCE.                                                         
000090*    04/02/96  RGG  ORIGINAL LAYOUT.                                      
000100*    09/03/98  LWT  ADDED RES-ALT-KEY REDEFINES SO STKREL CAN             
000110*                   SCAN BY ORDER-ID/TENANT-ID WITHOUT AN EXTRA           
000120*                   WORKING-STORAGE MOVE FOR EVERY CANDIDATE ROW.         
000130*    01/11/99  RGG  Y2K - WIDENED THE TIMESTAMP FIELDS, SEE       CL0006  
000140*                   WSCOMMON FOR THE NEW 26-BYTE FORMAT.          CL0006  
000150*****************************************************************         
000160*                                                                         
000170 01  RESERVATION-MASTER-RECORD.                                           
000180     05  RES-ID                      PIC X(36).                           
000190     05  RES-ORDER-ID                PIC X(36).                           
000200     05  RES-SKU                     PIC X(100).                          
000210     05  RES-LOCATION-ID             PIC X(36).                           
000220     05  RES-QUANTITY                PIC S9(9)      COMP-3.               
000230     05  RES-EXPIRES-AT              PIC X(26).                           
000240     05  RES-STATUS                  PIC X(9).                            
000250         88  RES-PENDING                 VALUE 'PENDING'.                 
000260         88  RES-CONFIRMED               VALUE 'CONFIRMED'.               
000270         88  RES-CANCELLED               VALUE 'CANCELLED'.               
000280         88  RES-EXPIRED                 VALUE 'EXPIRED'.                 
000290     05  RES-TENANT-ID               PIC X(36).                           
000300     05  RES-CREATED-AT              PIC X(26).                           
000310     05  RES-UPDATED-AT              PIC X(26).                           
000320     05  FILLER                      PIC X(40)       VALUE SPACES.        
000330*                                                                         
000340*    ORDER/TENANT SEARCH VIEW - MATCHES THE RES-ORDER-ID+                 
000350*    RES-TENANT-ID LOOKUP KEY STKREL SEARCHES ON.                         
000360 01  RES-ALT-KEY REDEFINES RESERVATION-MASTER-RECORD.                     
000370     05  FILLER                      PIC X(36).                           
000380     05  RES-ALT-ORDER-ID            PIC X(36).                           
000390     05  FILLER                      PIC X(176).                          
000400     05  RES-ALT-TENANT-ID           PIC X(36).                           
000410     05  FILLER                      PIC X(92).                           
000420*                                                                         
000430*    STATUS-ONLY VIEW - USED BY THE RELEASE-RUN SKIP TEST SO THE          
000440*    EIGHTY-EIGHT LEVELS ABOVE CAN BE TESTED WITHOUT RESOLVING            
000450*    THE WHOLE RECORD.                                                    
000460 01  RES-STATUS-VIEW REDEFINES RESERVATION-MASTER-RECORD.                 
000470     05  FILLER                      PIC X(239).                          
000480     05  RES-STATUS-CD               PIC X(9).                            
000490         88  RES-SV-PENDING              VALUE 'PENDING'.                 
000500     05  FILLER                      PIC X(128).                          
