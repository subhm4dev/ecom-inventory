000010*****************************************************************         
000020*    STKMAST  -  STOCK MASTER RECORD LAYOUT.                              
000030*                                                                         
000040*    ONE ENTRY PER SKU/LOCATION/TENANT COMBINATION.  CARRIES THE          
000050*    QUANTITY-ON-HAND AND QUANTITY-RESERVED COUNTS MAINTAINED BY          
000060*    STKADJ, STKRES AND STKREL, AND READ BY STKINQ AND STKPROV.           
000070*    AVAILABLE QUANTITY (ON-HAND LESS RESERVED) IS NEVER STORED -         
000080*    IT IS RECOMPUTED BY THE READING PROGRAM EVERY TIME.                  
000090*                                                                         
000100*    MAINTENANCE.                                                         
000110*    03/05/96  RGG  ORIGINAL LAYOUT FOR THE STOCK MASTER FILE.            
000120*    11/19/97  LWT  WIDENED STK-SKU FROM 20 TO 100 BYTES TO MATCH         
000130*                   THE SELLER CATALOG FEED.                              
000140*    01/11/99  RGG  Y2K - WIDENED STK-CREATED-AT/STK-UPDATED-AT   CL0003  
000150*                   STAMP FIELDS, SEE WSCOMMON FOR THE NEW FORMAT.CL0003  
000160*    08/14/02  DMF  ADDED STK-ALT-KEY REDEFINES FOR THE TENANT-   CL0004  
000170*                   FIRST SEARCH ORDER NEEDED BY STKPROV.         CL0004  
000180*****************************************************************         
000190*                                                                         
000200 01  STOCK-MASTER-RECORD.                                                 
000210     05  STK-KEY.                                                         
000220         10  STK-SKU                 PIC X(100).                          
000230         10  STK-LOCATION-ID         PIC X(36).                           
000240         10  STK-TENANT-ID           PIC X(36).                           
000250     05  STK-ID                      PIC X(36).                           
000260     05  STK-QTY-ON-HAND             PIC S9(9)      COMP-3.               
000270     05  STK-RESERVED-QTY            PIC S9(9)      COMP-3.               
000280     05  STK-CREATED-AT              PIC X(26).                           
000290     05  STK-UPDATED-AT              PIC X(26).                           
000300     05  STK-LAST-MAINT-PGM          PIC X(8)        VALUE SPACES.        
000310     05  FILLER                      PIC X(50)       VALUE SPACES.        
000320*                                                                         
000330*    ALTERNATE KEY VIEW - TENANT THEN LOCATION THEN SKU - USED BY         
000340*    STKPROV WHEN SCANNING FOR THE LOCATIONS A NEW PRODUCT ROW            
000350*    MUST BE PROVISIONED INTO, AND BY STKINQ'S PRODUCT-LOCATION           
000360*    LISTING PARAGRAPH.                                                   
000370 01  STK-ALT-KEY REDEFINES STOCK-MASTER-RECORD.                           
000380     05  STK-ALT-TENANT-ID           PIC X(36).                           
000390     05  STK-ALT-LOCATION-ID         PIC X(36).                           
000400     05  STK-ALT-SKU                 PIC X(100).                          
000410     05  FILLER                      PIC X(156).                          
000420*                                                                         
000430*    NUMERIC VIEW OF THE TWO QUANTITY COUNTERS - USED ONLY BY THE         
000440*    REPORT-EDIT PARAGRAPHS WHEN BUILDING THE SNAPSHOT LINE; KEEPS        
000450*    THE COMP-3 FIELDS FROM HAVING TO BE MOVED TO WORKING-STORAGE         
000460*    ONE AT A TIME.                                                       
000470 01  STK-QTY-PAIR REDEFINES STOCK-MASTER-RECORD.                          
000480     05  FILLER                      PIC X(208).                          
000490     05  STK-QTY-PAIR-ON-HAND        PIC S9(9)      COMP-3.               
000500     05  STK-QTY-PAIR-RESERVED       PIC S9(9)      COMP-3.               
000510     05  FILLER                      PIC X(110).                          
