000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN COMMERCE SYSTEMS              
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. STKINQ.                                                      
000700 AUTHOR. L W TATE.                                                        
000800 INSTALLATION. MERIDIAN COMMERCE SYSTEMS - DATA PROCESSING.               
000900 DATE-WRITTEN. 04/22/96.                                                  
001000 DATE-COMPILED.                                                           
001100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
001200*****************************************************************         
001300*   MODULE NAME = STKINQ                                                  
001400*                                                                         
001500*   DESCRIPTIVE NAME = STOCK INQUIRY / BATCH LOOKUP / PRODUCT-            
001600*                       LOCATION LISTING RUN                              
001700*                                                                         
001800*   FUNCTION =  ONE TRANSACTION TYPE CODE PER INPUT RECORD                
001900*               SELECTS ONE OF THREE INQUIRY SHAPES AGAINST THE           
002000*               STOCK MASTER -                                            
002100*                 S = SINGLE SKU/LOCATION LOOKUP                          
002200*                 B = BATCH LOOKUP OVER A LIST OF SKU/LOCATION            
002300*                     PAIRS, MISSING PAIRS SKIPPED SILENTLY               
002400*                 P = ALL LOCATIONS CARRYING POSITIVE ON-HAND             
002500*                     QUANTITY FOR ONE SKU                                
002600*               NO MASTER FILE IS EVER WRITTEN BY THIS RUN.               
002700*                                                                         
002800*   TABLES  =   STOCK-MASTER   - READ ONLY                                
002900*                                                                         
003000*   CALLED BY = SCHEDULED AS A STAND-ALONE BATCH STEP.                    
003100*                                                                         
003200*   MAINTENANCE.                                                          
003300*   04/22/96  LWT  ORIGINAL PROGRAM - SINGLE LOOKUP ONLY.                 
003400*   09/03/98  LWT  ADDED THE BATCH AND PRODUCT-LOCATION SHAPES            
003500*                  AND THE TXN-TYPE DISPATCH, FOLDING THREE               
003600*                  SMALL PROGRAMS INTO ONE RUN.                           
003700*   01/11/99  RGG  Y2K - NO DATE FIELDS IN THIS PROGRAM'S OWN     CL0012  
003800*                  WORKING-STORAGE, BUT WSCOMMON WAS WIDENED -    CL0012  
003900*                  RECOMPILED AGAINST THE NEW COPYBOOK.           CL0012  
004000*   08/14/02  DMF  SWITCHED THE MASTER LOOKUP TO THE SAME IN-     CL0013  
004100*                  MEMORY TABLE TECHNIQUE USED IN STKADJ.         CL0013  
004200*****************************************************************         
004300*                                                                         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-370.                                                
004700 OBJECT-COMPUTER. IBM-370.                                                
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS TXN-TYPE-CLASS IS 'S' 'B' 'P'                                  
005100     UPSI-0 ON STATUS IS TRACE-SKIPS-ON                                   
005200            OFF STATUS IS TRACE-SKIPS-OFF.                                
005300*                                                                         
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT TRAN-FILE ASSIGN TO TRANFILE                                  
005700         ORGANIZATION IS SEQUENTIAL                                       
005800         ACCESS MODE IS SEQUENTIAL                                        
005900         FILE STATUS IS WS-TRANFILE-STATUS.                               
006000*                                                                         
006100     SELECT STOCK-MASTER ASSIGN TO STKMSTR                                
006200         ORGANIZATION IS RELATIVE                                         
006300         ACCESS MODE IS DYNAMIC                                           
006400         RELATIVE KEY IS WS-STOCK-RELKEY                                  
006500         FILE STATUS IS WS-STOCK-STATUS.                                  
006600*                                                                         
006700     SELECT RESULT-FILE ASSIGN TO INQRSLT                                 
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         ACCESS MODE IS SEQUENTIAL                                        
007000         FILE STATUS IS WS-RESULT-STATUS.                                 
007100*                                                                         
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400*                                                                         
007500 FD  TRAN-FILE                                                            
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     BLOCK CONTAINS 0 RECORDS.                                            
007900 COPY STKBTXN.                                                            
008000*                                                                         
008100 FD  STOCK-MASTER                                                         
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD                                           
008400     BLOCK CONTAINS 0 RECORDS.                                            
008500 COPY STKMAST.                                                            
008600*                                                                         
008700 FD  RESULT-FILE                                                          
008800     RECORDING MODE IS F                                                  
008900     LABEL RECORDS ARE STANDARD                                           
009000     BLOCK CONTAINS 0 RECORDS.                                            
009100 01  RESULT-RECORD                   PIC X(132).                          
009200*                                                                         
009300*****************************************************************         
009400 WORKING-STORAGE SECTION.                                                 
009500*****************************************************************         
009600*                                                                         
009610 77  WS-TABLE-IDX                    PIC S9(4)   COMP    VALUE +0.        
009620*                                                                         
009700 COPY WSCOMMON.                                                           
009800*                                                                         
009900 01  WS-FILE-STATUSES.                                                    
010000     05  WS-TRANFILE-STATUS          PIC X(2)    VALUE SPACES.            
010100         88  WS-TRANFILE-OK              VALUE '00'.                      
010200     05  WS-STOCK-STATUS             PIC X(2)    VALUE SPACES.            
010300         88  WS-STOCK-OK                  VALUE '00'.                     
010400     05  WS-RESULT-STATUS            PIC X(2)    VALUE SPACES.            
010500     05  FILLER                      PIC X(10)   VALUE SPACES.            
010600*                                                                         
010700 01  WS-SWITCHES.                                                         
010800     05  WS-TRAN-EOF-SW              PIC X       VALUE 'N'.               
010900         88  WS-TRAN-EOF                  VALUE 'Y'.                      
011000     05  WS-STOCK-FOUND-SW           PIC X       VALUE 'N'.               
011100         88  WS-STOCK-FOUND               VALUE 'Y'.                      
011200     05  FILLER                      PIC X(10)   VALUE SPACES.            
011300*                                                                         
011400 01  WS-WORK-FIELDS.                                                      
011500     05  WS-STOCK-RELKEY             PIC S9(8)   COMP    VALUE +0.        
011700     05  WS-PAIR-IDX                 PIC S9(4)   COMP    VALUE +0.        
011800     05  WS-AVAILABLE-QTY            PIC S9(9)   COMP-3  VALUE +0.        
011900     05  WS-LOOKUP-SKU               PIC X(100).                          
012000     05  WS-LOOKUP-LOCATION-ID       PIC X(36).                           
012100     05  WS-LOOKUP-TENANT-ID         PIC X(36).                           
012200     05  FILLER                      PIC X(10)   VALUE SPACES.            
012300*                                                                         
012400*    IN-MEMORY STOCK MASTER TABLE, SAME TECHNIQUE AS STKADJ - SEE         
012500*    THAT PROGRAM'S 7100-LOAD-STOCK-TABLE COMMENTS FOR WHY.               
012600 01  WS-STOCK-TABLE.                                                      
012700     05  WS-STOCK-COUNT              PIC S9(8)   COMP    VALUE +0.        
012800     05  WS-STOCK-ENTRY OCCURS 2000 TIMES.                                
012900         10  WS-STK-SKU              PIC X(100).                          
013000         10  WS-STK-LOC              PIC X(36).                           
013100         10  WS-STK-TENANT           PIC X(36).                           
013200         10  WS-STK-RELNUM           PIC S9(8)   COMP.                    
013300     05  FILLER                      PIC X(10)   VALUE SPACES.            
013400*                                                                         
013500 01  INQ-RSLT-SNAPSHOT-LINE.                                              
013600     05  FILLER                      PIC X(8)    VALUE 'SNAPSHOT'.        
013700     05  RSLT-SKU                    PIC X(100).                          
013800     05  FILLER                      PIC X(1)    VALUE SPACES.            
013900     05  RSLT-LOCATION-ID            PIC X(36).                           
014000     05  FILLER                      PIC X(1)    VALUE SPACES.            
014100     05  RSLT-QTY-ON-HAND            PIC -(9).                            
014200     05  FILLER                      PIC X(1)    VALUE SPACES.            
014300     05  RSLT-RESERVED-QTY           PIC -(9).                            
014400     05  FILLER                      PIC X(1)    VALUE SPACES.            
014500     05  RSLT-AVAILABLE-QTY          PIC -(9).                            
014600*                                                                         
014700 01  INQ-RSLT-REJECT-LINE.                                                
014800     05  FILLER                      PIC X(8)    VALUE 'REJECT  '.        
014900     05  RSLT-R-SKU                  PIC X(100).                          
015000     05  FILLER                      PIC X(1)    VALUE SPACES.            
015100     05  RSLT-R-REASON-CODE          PIC X(20).                           
015200*                                                                         
015300*****************************************************************         
015400 PROCEDURE DIVISION.                                                      
015500*****************************************************************         
015600*                                                                         
015700 0000-MAIN-CONTROL.                                                       
015800     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                          
015900     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT                         
016000             UNTIL WS-TRAN-EOF.                                           
016100     PERFORM 9000-EOJ-TOTALS THRU 9000-EXIT.                              
016200     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.                             
016300     GOBACK.                                                              
016400 0000-EXIT.                                                               
016500     EXIT.                                                                
016600*                                                                         
016700 1000-INITIALIZATION.                                                     
016800     ACCEPT WC-CURRENT-DATE FROM DATE YYYYMMDD.                           
016900     ACCEPT WC-CURRENT-TIME FROM TIME.                                    
017000     MOVE ZERO TO WC-TOTAL-READ.                                          
017100     MOVE ZERO TO WC-TOTAL-ACCEPTED.                                      
017200     MOVE ZERO TO WC-TOTAL-REJECTED.                                      
017300     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.                              
017400     PERFORM 7100-LOAD-STOCK-TABLE THRU 7100-EXIT.                        
017500     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
017600 1000-EXIT.                                                               
017700     EXIT.                                                                
017800*                                                                         
017900 2000-PROCESS-ONE-TRAN.                                                   
018000     ADD 1 TO WC-TOTAL-READ.                                              
018100     IF TXN-TYPE-SINGLE                                                   
018200         PERFORM 2100-SINGLE-LOOKUP THRU 2100-EXIT                        
018300     ELSE                                                                 
018400     IF TXN-TYPE-BATCH                                                    
018500         PERFORM 2200-BATCH-LOOKUP THRU 2200-EXIT                         
018600     ELSE                                                                 
018700     IF TXN-TYPE-PRODUCT                                                  
018800         PERFORM 2300-PRODUCT-LOCATIONS THRU 2300-EXIT                    
018900     ELSE                                                                 
019000         MOVE 'BAD_TXN_TYPE' TO RSLT-R-REASON-CODE                        
019100         MOVE TXN-LOOKUP-SKU TO RSLT-R-SKU                                
019200         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT                         
019300     END-IF                                                               
019400     END-IF                                                               
019500     END-IF.                                                              
019600     PERFORM 7200-READ-TRAN THRU 7200-EXIT.                               
019700 2000-EXIT.                                                               
019800     EXIT.                                                                
019900*                                                                         
020000*    SINGLE KEYED LOOKUP - NOT-FOUND IS AN ERROR.                         
020100 2100-SINGLE-LOOKUP.                                                      
020200     MOVE TXN-TENANT-ID TO WS-LOOKUP-TENANT-ID.                           
020300     MOVE TXN-LOOKUP-SKU TO WS-LOOKUP-SKU.                                
020400     MOVE TXN-PAIR-LOCATION-ID (1) TO WS-LOOKUP-LOCATION-ID.              
020500     PERFORM 2500-FIND-STOCK-ENTRY THRU 2500-EXIT.                        
020600     IF WS-STOCK-FOUND                                                    
020700         PERFORM 2700-WRITE-SNAPSHOT THRU 2700-EXIT                       
020800     ELSE                                                                 
020900         MOVE 'INSUFFICIENT_STOCK' TO RSLT-R-REASON-CODE                  
021000         MOVE WS-LOOKUP-SKU TO RSLT-R-SKU                                 
021100         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT                         
021200     END-IF.                                                              
021300 2100-EXIT.                                                               
021400     EXIT.                                                                
021500*                                                                         
021600*    BATCH LOOKUP - EVERY PAIR NOT FOUND IS SKIPPED WITHOUT               
021700*    WRITING A LINE OR COUNTING AS A REJECT.                              
021800 2200-BATCH-LOOKUP.                                                       
021900     PERFORM 2210-LOOKUP-ONE-PAIR THRU 2210-EXIT                          
022000             VARYING WS-PAIR-IDX FROM 1 BY 1                              
022100             UNTIL WS-PAIR-IDX > TXN-PAIR-COUNT.                          
022200 2200-EXIT.                                                               
022300     EXIT.                                                                
022400*                                                                         
022500 2210-LOOKUP-ONE-PAIR.                                                    
022600     MOVE TXN-TENANT-ID TO WS-LOOKUP-TENANT-ID.                           
022700     MOVE TXN-PAIR-SKU (WS-PAIR-IDX) TO WS-LOOKUP-SKU.                    
022800     MOVE TXN-PAIR-LOCATION-ID (WS-PAIR-IDX)                              
022900          TO WS-LOOKUP-LOCATION-ID.                                       
023000     PERFORM 2500-FIND-STOCK-ENTRY THRU 2500-EXIT.                        
023100     IF WS-STOCK-FOUND                                                    
023200         PERFORM 2700-WRITE-SNAPSHOT THRU 2700-EXIT                       
023300     END-IF.                                                              
023400 2210-EXIT.                                                               
023500     EXIT.                                                                
023600*                                                                         
023700*    PRODUCT-LOCATION LISTING - EVERY MASTER ROW FOR THE SKU AND          
023800*    TENANT WITH A POSITIVE ON-HAND QUANTITY, IN TABLE (FILE)             
023900*    ORDER.                                                               
024000 2300-PRODUCT-LOCATIONS.                                                  
024100     PERFORM 2310-CHECK-ONE-ROW THRU 2310-EXIT                            
024200             VARYING WS-TABLE-IDX FROM 1 BY 1                             
024300             UNTIL WS-TABLE-IDX > WS-STOCK-COUNT.                         
024400 2300-EXIT.                                                               
024500     EXIT.                                                                
024600*                                                                         
024700 2310-CHECK-ONE-ROW.                                                      
024800     IF WS-STK-SKU (WS-TABLE-IDX) = TXN-LOOKUP-SKU                        
024900        AND WS-STK-TENANT (WS-TABLE-IDX) = TXN-TENANT-ID                  
025000         MOVE WS-STK-RELNUM (WS-TABLE-IDX) TO WS-STOCK-RELKEY             
025100         READ STOCK-MASTER                                                
025200             INVALID KEY                                                  
025300                 GO TO 2310-EXIT                                          
025400         END-READ                                                         
025500         IF STK-QTY-ON-HAND > 0                                           
025600             PERFORM 2700-WRITE-SNAPSHOT THRU 2700-EXIT                   
025700         END-IF                                                           
025800     END-IF.                                                              
025900 2310-EXIT.                                                               
026000     EXIT.                                                                
026100*                                                                         
026200*    LINEAR SCAN OF THE IN-MEMORY TABLE FOR ONE SKU/LOCATION/             
026300*    TENANT KEY, FOLLOWED BY A RANDOM READ OF THE MATCHING ROW.           
026400 2500-FIND-STOCK-ENTRY.                                                   
026500     MOVE 'N' TO WS-STOCK-FOUND-SW.                                       
026600     PERFORM 2510-CHECK-ONE-ENTRY THRU 2510-EXIT                          
026700             VARYING WS-TABLE-IDX FROM 1 BY 1                             
026800             UNTIL WS-TABLE-IDX > WS-STOCK-COUNT                          
026900                OR WS-STOCK-FOUND.                                        
027000     IF WS-STOCK-FOUND                                                    
027100         MOVE WS-STK-RELNUM (WS-TABLE-IDX) TO WS-STOCK-RELKEY             
027200         READ STOCK-MASTER                                                
027300             INVALID KEY                                                  
027400                 MOVE 'N' TO WS-STOCK-FOUND-SW                            
027500         END-READ                                                         
027600     END-IF.                                                              
027700 2500-EXIT.                                                               
027800     EXIT.                                                                
027900*                                                                         
028000 2510-CHECK-ONE-ENTRY.                                                    
028100     IF WS-STK-SKU (WS-TABLE-IDX)     = WS-LOOKUP-SKU                     
028200        AND WS-STK-LOC (WS-TABLE-IDX)    = WS-LOOKUP-LOCATION-ID          
028300        AND WS-STK-TENANT (WS-TABLE-IDX) = WS-LOOKUP-TENANT-ID            
028400         MOVE 'Y' TO WS-STOCK-FOUND-SW                                    
028500     END-IF.                                                              
028600 2510-EXIT.                                                               
028700     EXIT.                                                                
028800*                                                                         
028900 2700-WRITE-SNAPSHOT.                                                     
029000     ADD 1 TO WC-TOTAL-ACCEPTED.                                          
029100     COMPUTE WS-AVAILABLE-QTY =                                           
029200             STK-QTY-ON-HAND - STK-RESERVED-QTY.                          
029300     MOVE STK-SKU TO RSLT-SKU.                                            
029400     MOVE STK-LOCATION-ID TO RSLT-LOCATION-ID.                            
029500     MOVE STK-QTY-ON-HAND TO RSLT-QTY-ON-HAND.                            
029600     MOVE STK-RESERVED-QTY TO RSLT-RESERVED-QTY.                          
029700     MOVE WS-AVAILABLE-QTY TO RSLT-AVAILABLE-QTY.                         
029800     MOVE SPACES TO RESULT-RECORD.                                        
029900     MOVE INQ-RSLT-SNAPSHOT-LINE TO RESULT-RECORD.                        
030000     WRITE RESULT-RECORD.                                                 
030100 2700-EXIT.                                                               
030200     EXIT.                                                                
030300*                                                                         
030400 2900-WRITE-REJECT.                                                       
030500     ADD 1 TO WC-TOTAL-REJECTED.                                          
030600     MOVE SPACES TO RESULT-RECORD.                                        
030700     MOVE INQ-RSLT-REJECT-LINE TO RESULT-RECORD.                          
030800     WRITE RESULT-RECORD.                                                 
030900 2900-EXIT.                                                               
031000     EXIT.                                                                
031100*                                                                         
031200 7000-OPEN-FILES.                                                         
031300     OPEN INPUT  TRAN-FILE                                                
031400          INPUT  STOCK-MASTER                                             
031500          OUTPUT RESULT-FILE.                                             
031600     IF NOT WS-TRANFILE-OK                                                
031700         DISPLAY 'STKINQ - ERROR OPENING TRANFILE, STATUS '               
031800                 WS-TRANFILE-STATUS                                       
031900         MOVE 16 TO RETURN-CODE                                           
032000         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
032100     END-IF.                                                              
032200 7000-EXIT.                                                               
032300     EXIT.                                                                
032400*                                                                         
032500 7100-LOAD-STOCK-TABLE.                                                   
032600     MOVE ZERO TO WS-STOCK-COUNT.                                         
032700 7100-READ-LOOP.                                                          
032800     READ STOCK-MASTER NEXT RECORD                                        
032900         AT END                                                           
033000             GO TO 7100-EXIT                                              
033100     END-READ.                                                            
033200     ADD 1 TO WS-STOCK-COUNT.                                             
033300     MOVE STK-SKU          TO WS-STK-SKU (WS-STOCK-COUNT).                
033400     MOVE STK-LOCATION-ID  TO WS-STK-LOC (WS-STOCK-COUNT).                
033500     MOVE STK-TENANT-ID    TO WS-STK-TENANT (WS-STOCK-COUNT).             
033600     MOVE WS-STOCK-RELKEY  TO WS-STK-RELNUM (WS-STOCK-COUNT).             
033700     GO TO 7100-READ-LOOP.                                                
033800 7100-EXIT.                                                               
033900     EXIT.                                                                
034000*                                                                         
034100 7200-READ-TRAN.                                                          
034200     READ TRAN-FILE                                                       
034300         AT END                                                           
034400             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
034500     END-READ.                                                            
034600 7200-EXIT.                                                               
034700     EXIT.                                                                
034800*                                                                         
034900 9000-EOJ-TOTALS.                                                         
035000     MOVE WC-TOTAL-READ     TO WC-SUM-READ.                               
035100     MOVE WC-TOTAL-ACCEPTED TO WC-SUM-ACCEPTED.                           
035200     MOVE WC-TOTAL-REJECTED TO WC-SUM-REJECTED.                           
035300     MOVE SPACES TO RESULT-RECORD.                                        
035400     MOVE WC-SUMMARY-LINE TO RESULT-RECORD.                               
035500     WRITE RESULT-RECORD.                                                 
035600 9000-EXIT.                                                               
035700     EXIT.                                                                
035800*                                                                         
035900 9900-CLOSE-FILES.                                                        
036000     CLOSE TRAN-FILE STOCK-MASTER RESULT-FILE.                            
036100 9900-EXIT.                                                               
036200     EXIT.                                                                
