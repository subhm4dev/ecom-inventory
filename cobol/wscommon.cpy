000010*****************************************************************         
000020*    WSCOMMON  -  COMMON WORKING-STORAGE FOR THE STOCK AND                
000030*                  LOCATION BATCH SUITE (STKADJ/STKINQ/STKRES/            
000040*                  STKREL/LOCMNT/STKPROV).                                
000050*                                                                         
000060*    HOLDS THE RUN DATE/TIME BREAKDOWN, THE ISO-8601 STAMP                
000070*    BUILDER USED TO SET *-CREATED-AT/*-UPDATED-AT FIELDS, AND            
000080*    THE STANDARD END-OF-RUN TRANSACTION COUNTS EVERY RUN IN              
000090*    THIS SUITE REPORTS.                                                  
000100*                                                                         
000110*    MAINTENANCE.                                                         
000120*    02/14/96  RGG  ORIGINAL COPYBOOK - PULLED COMMON DATE WORK           
000130*                   AREAS OUT OF STKADJ SO STKINQ COULD SHARE.            
000140*    09/03/98  LWT  ADDED WC-TENANT-SAVE - NEEDED BY STKPROV.             
000150*    01/11/99  RGG  Y2K - RESIZED WC-CURRENT-CCYY TO 4 DIGITS.    CL0001  
000160*    06/22/01  DMF  ADDED WC-ISO-TIMESTAMP BUILDER FOR THE NEW    CL0002  
000170*                   AUDIT TRAIL FIELDS ON STOCK-ADJUSTMENT-LOG.   CL0002  
000180*****************************************************************         
000190*                                                                         
000200 01  WC-SYSTEM-DATE-AND-TIME.                                             
000210     05  WC-CURRENT-DATE.                                                 
000220         10  WC-CURRENT-CCYY         PIC 9(4).                            
000230         10  WC-CURRENT-MONTH        PIC 9(2).                            
000240         10  WC-CURRENT-DAY          PIC 9(2).                            
000250     05  WC-CURRENT-TIME.                                                 
000260         10  WC-CURRENT-HOUR         PIC 9(2).                            
000270         10  WC-CURRENT-MINUTE       PIC 9(2).                            
000280         10  WC-CURRENT-SECOND       PIC 9(2).                            
000290         10  WC-CURRENT-HNDSEC       PIC 9(2).                            
000300     05  FILLER                      PIC X(10)   VALUE SPACES.            
000310*                                                                         
000320*    MINUTE-ARITHMETIC WORK AREA - USED BY STKRES TO ADD THE              
000330*    15-MINUTE RESERVATION HOLD WINDOW TO THE CURRENT TIME.               
000340 01  WC-EXPIRY-WORK.                                                      
000350     05  WC-EXP-MINUTE-ADD           PIC S9(4)  COMP VALUE +15.           
000360     05  WC-EXP-TOTAL-MINUTES        PIC S9(6)  COMP.                     
000370     05  WC-EXP-CARRY-HOURS          PIC S9(4)  COMP.                     
000380     05  WC-EXP-CARRY-DAYS           PIC S9(4)  COMP.                     
000390     05  FILLER                      PIC X(10)   VALUE SPACES.            
000400*                                                                         
000410*    ISO-8601 TIMESTAMP BUILDER - REDEFINED THREE WAYS SO A               
000420*    PARAGRAPH CAN FILL IT BY PIECE (DATE, THEN TIME) OR MOVE             
000430*    THE WHOLE 26-BYTE STRING IN ONE SHOT TO A *-CREATED-AT OR            
000440*    *-UPDATED-AT FIELD.                                                  
000450 01  WC-ISO-TIMESTAMP.                                                    
000460     05  WC-ISO-CCYY                 PIC 9(4).                            
000470     05  FILLER                      PIC X       VALUE '-'.               
000480     05  WC-ISO-MM                   PIC 9(2).                            
000490     05  FILLER                      PIC X       VALUE '-'.               
000500     05  WC-ISO-DD                   PIC 9(2).                            
000510     05  FILLER                      PIC X       VALUE 'T'.               
000520     05  WC-ISO-HH                   PIC 9(2).                            
000530     05  FILLER                      PIC X       VALUE ':'.               
000540     05  WC-ISO-MIN                  PIC 9(2).                            
000550     05  FILLER                      PIC X       VALUE ':'.               
000560     05  WC-ISO-SS                   PIC 9(2).                            
000570     05  FILLER                      PIC X       VALUE '.'.               
000580     05  WC-ISO-HUNDREDTHS           PIC 9(2).                            
000590     05  FILLER                      PIC X(4)    VALUE '000Z'.            
000600 01  WC-ISO-TIMESTAMP-N REDEFINES WC-ISO-TIMESTAMP                        
000610                                     PIC X(26).                           
000620*                                                                         
000630*    TENANT/USER SAVE AREA - CARRIED ACROSS PARAGRAPHS WHEN A             
000640*    RUN PROCESSES ONE HEADER TRANSACTION FOLLOWED BY A LIST OF           
000650*    DETAIL LINES (STKRES, STKPROV).                                      
000660 01  WC-CONTEXT-SAVE-AREA.                                                
000670     05  WC-TENANT-SAVE              PIC X(36)   VALUE SPACES.            
000680     05  WC-USER-SAVE                PIC X(36)   VALUE SPACES.            
000690     05  WC-ORDER-SAVE               PIC X(36)   VALUE SPACES.            
000700     05  FILLER                      PIC X(10)   VALUE SPACES.            
000710*                                                                         
000720*    STANDARD END-OF-RUN COUNTS - EVERY PROGRAM IN THE SUITE              
000730*    WRITES A SUMMARY LINE BUILT FROM THIS GROUP (SEE THE                 
000740*    9000-EOJ-TOTALS PARAGRAPH IN EACH PROGRAM).                          
000750 01  WC-RUN-TOTALS.                                                       
000760     05  WC-TOTAL-READ               PIC S9(9)   COMP-3 VALUE +0.         
000770     05  WC-TOTAL-ACCEPTED           PIC S9(9)   COMP-3 VALUE +0.         
000780     05  WC-TOTAL-REJECTED           PIC S9(9)   COMP-3 VALUE +0.         
000790     05  FILLER                      PIC X(10)   VALUE SPACES.            
000800*                                                                         
000810 01  WC-SUMMARY-LINE.                                                     
000820     05  FILLER                      PIC X(20)                            
000830             VALUE 'RUN TOTALS - READ: '.                                 
000840     05  WC-SUM-READ                 PIC ZZZ,ZZ9.                         
000850     05  FILLER                      PIC X(13)                            
000860             VALUE '  ACCEPTED: '.                                        
000870     05  WC-SUM-ACCEPTED             PIC ZZZ,ZZ9.                         
000880     05  FILLER                      PIC X(13)                            
000890             VALUE '  REJECTED: '.                                        
000900     05  WC-SUM-REJECTED             PIC ZZZ,ZZ9.                         
000910     05  FILLER                      PIC X(14)   VALUE SPACES.            
000920                                                                          
