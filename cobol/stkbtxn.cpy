000010*****************************************************************         
000020*    STKBTXN  -  STOCK INQUIRY TRANSACTION RECORD LAYOUT.                 
000030*                                                                         
000040*    ONE RECORD DRIVES ONE STKINQ RUN-UNIT.  TXN-TYPE SELECTS             
000050*    WHICH OF THE THREE INQUIRY SHAPES APPLIES -                          
000060*        'S' = SINGLE SKU/LOCATION LOOKUP (USES PAIR 1 ONLY)              
000070*        'B' = BATCH LOOKUP OVER THE WHOLE PAIR TABLE                     
000080*        'P' = PRODUCT-LOCATION LISTING (USES TXN-LOOKUP-SKU ONLY)        
000090*                                                                         
000100*    MAINTENANCE.                                                         
000110*    05/07/96  RGG  ORIGINAL LAYOUT - SINGLE LOOKUP ONLY.                 
000120*    09/03/98  LWT  ADDED THE REPEATING PAIR TABLE AND TXN-TYPE           
000130*                   SO ONE TRANSACTION FILE COULD CARRY ALL               
000140*                   THREE INQUIRY SHAPES THROUGH ONE RUN.                 
000150*****************************************************************         
000160*                                                                         
000170 01  BATCH-STOCK-TXN-RECORD.                                              
000180     05  TXN-TYPE                    PIC X(1).                            
000190         88  TXN-TYPE-SINGLE             VALUE 'S'.                       
000200         88  TXN-TYPE-BATCH              VALUE 'B'.                       
000210         88  TXN-TYPE-PRODUCT            VALUE 'P'.                       
000220     05  TXN-TENANT-ID                  PIC X(36).                        
000230     05  TXN-LOOKUP-SKU                 PIC X(100).                       
000240     05  TXN-PAIR-COUNT                 PIC S9(4)   COMP VALUE 0.         
000250     05  TXN-PAIR-TABLE.                                                  
000260         10  TXN-PAIR                   OCCURS 50 TIMES                   
000270                                         INDEXED BY TXN-PAIR-IDX.         
000280             15  TXN-PAIR-SKU            PIC X(100).                      
000290             15  TXN-PAIR-LOCATION-ID    PIC X(36).                       
000300     05  FILLER                      PIC X(20)       VALUE SPACES.        
