000010*****************************************************************         
000020*    LOCTXN  -  LOCATION MAINTENANCE TRANSACTION RECORD LAYOUT.           
000030*                                                                         
000040*    LOC-ACTIVITY-CODE SELECTS THE ACTION LOCMNT TAKES -                  
000050*        'C' = CREATE         'U' = UPDATE                                
000060*        'D' = DEACTIVATE     'I' = INQUIRE ONE (BY LOC-ID)               
000070*        'A' = INQUIRE ALL (OPTIONALLY ACTIVE-ONLY)                       
000080*    NOT EVERY FIELD IS USED BY EVERY ACTIVITY - SEE THE 2000-            
000090*    SERIES PARAGRAPHS IN LOCMNT FOR WHICH FIELDS EACH CODE               
000100*    READS.                                                               
000110*                                                                         
000120*    MAINTENANCE.                                                         
000130*    06/03/96  RGG  ORIGINAL LAYOUT - CREATE/UPDATE ONLY.                 
000140*    09/03/98  LWT  FOLDED THE OLD DEACTIVATE-TXN AND INQUIRY             
000150*                   REQUESTS INTO THIS LAYOUT, ADDED                      
000160*                   LOC-ACTIVITY-CODE SO LOCMNT COULD RUN AS ONE          
000170*                   TRANSACTION-DRIVEN PROGRAM INSTEAD OF FOUR.           
000180*****************************************************************         
000190*                                                                         
000200 01  LOCATION-TXN-RECORD.                                                 
000210     05  LOC-ACTIVITY-CODE           PIC X(1).                            
000220         88  LOC-ACT-CREATE              VALUE 'C'.                       
000230         88  LOC-ACT-UPDATE              VALUE 'U'.                       
000240         88  LOC-ACT-DEACTIVATE          VALUE 'D'.                       
000250         88  LOC-ACT-INQUIRE-ONE         VALUE 'I'.                       
000260         88  LOC-ACT-INQUIRE-ALL         VALUE 'A'.                       
000270     05  TXN-LOCATION-ID              PIC X(36).                          
000280     05  TXN-TENANT-ID                PIC X(36).                          
000290     05  TXN-USER-ID                  PIC X(36).                          
000300     05  TXN-ROLE-LIST.                                                   
000310         10  TXN-ROLE                 OCCURS 5 TIMES                      
000320                                       PIC X(10).                         
000330     05  TXN-NAME                     PIC X(255).                         
000340     05  TXN-TYPE                     PIC X(50).                          
000350     05  TXN-ADDRESS                  PIC X(500).                         
000360     05  TXN-ACTIVE-ONLY-FLAG         PIC X(1)        VALUE 'N'.          
000370         88  TXN-ACTIVE-ONLY              VALUE 'Y'.                      
000380     05  FILLER                      PIC X(30)       VALUE SPACES.        
